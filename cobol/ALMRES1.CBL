000100******************************************************************
000200* FECHA       : 14/05/1986                                       *
000300* PROGRAMADOR : R. SAGASTUME (RSG)                                *
000400* APLICACION  : ALMACEN - RESERVA DE EXISTENCIAS                  *
000500* PROGRAMA    : ALMRES1                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : PARTE LA CANTIDAD SOLICITADA EN UNA SOLICITUD DE *
000800*             : RESERVA ENTRE LAS BODEGAS (UNIDADES DE MANEJO)   *
000900*             : ORIGEN LISTADAS, CREA UNA UNIDAD VIRTUAL POR CADA*
001000*             : PARTE TOMADA Y ACUMULA EL RESUMEN DE LA RESERVA  *
001100*             : POR LINEA DE PEDIDO.                             *
001200* ARCHIVOS    : SOLRES=C, UNIMAN=C, DETRES=A, RESRES=A           *
001300* ACCION (ES) : A=ACTUALIZA, R=REPORTE, C=CONSULTAR              *
001400* INSTALADO   : DD/MM/AAAA                                       *
001500* BPM/RATIONAL: 103442                                           *
001600* NOMBRE      : RESERVA DE UNIDADES DE MANEJO POR SOLICITUD       *
001700* DESCRIPCION : MANTENIMIENTO                                    *
001800******************************************************************
001810*  ESTE PROGRAMA ES EL CORAZON DEL MODULO DE RESERVA. POR CADA    *
001820*  SOLICITUD LEIDA DE SOLRES, VALIDA EL ESTADO DEL DOCUMENTO DE   *
001830*  ORIGEN, RECORRE LA LISTA DE BODEGAS (UNIDADES DE MANEJO) QUE   *
001840*  EL SOLICITANTE PROPUSO COMO ORIGEN, TOMA DE CADA UNA EL MINIMO *
001850*  ENTRE LO DISPONIBLE Y LO QUE TODAVIA FALTA POR RESERVAR, Y VA  *
001860*  DEJANDO UN RENGLON DE DETALLE (DETRES) POR CADA PARTE TOMADA.  *
001870*  AL TERMINAR UNA SOLICITUD ESCRIBE UN RESUMEN (RESRES) CON EL   *
001880*  ESTADO FINAL: COMPLETA (F), PARCIAL (P) O SIN EXISTENCIA (E).  *
001890******************************************************************
002000*               B I T A C O R A   D E   C A M B I O S            *
002100******************************************************************
002200* 860514 RSG - ALTA DEL PROGRAMA, PRIMERA VERSION DE PRODUCCION  * ALMR0010
002300* 880203 RSG - CORRIGE DESBORDE CUANDO RQ-HU-COUNT TRAE CEROS    * ALMR0020
002400*             (LA SOLICITUD SIN BODEGAS LISTADAS SE RECHAZABA   * ALMR0021
002500*             DESPUES DE INTENTAR DIVIDIR ENTRE CERO BODEGAS)   * ALMR0022
002600* 910711 MLG - AGREGA RECHAZO POR ESTADO DE DOCUMENTO NO VALIDO  * ALMR0030
002700*             (ANTES SE RESERVABA AUN CON DOCUMENTOS CERRADOS)  * ALMR0031
002800* 930209 MLG - AGREGA BITACORA DE UNIDADES INACTIVAS EN CONSOLA  * ALMR0040
002900* 941130 CAP - CAMBIA RESUMEN A TRES ESTADOS (F/P/E), ANTES SI/NO* ALMR0050
003000*             (CONTROL DE CALIDAD PIDIO DISTINGUIR PARCIAL)     * ALMR0051
003100* 960418 CAP - AJUSTE A LA COMPARACION MIN() DE TRES DECIMALES   * ALMR0060
003200* 980905 CAP - REVISION PREVIA AL CAMBIO DE SIGLO, SIN HALLAZGOS * ALMR0070
003300* 990118 JCH - REVISION Y2K: FECHA DE PROCESO A CUATRO DIGITOS   * ALMR0080
003400*             DE ANIO EN SYSIN, SIN CAMBIO DE LAYOUTS            * ALMR0090
003500* 010327 JCH - AGREGA CONTADOR DE SOLICITUDES RECHAZADAS A ESTAD.* ALMR0100
003600* 030716 ERD - ESTANDARIZA LLAMADA A RUTINA DE FILE STATUS       * ALMR0110
003700*             (ANTES DEBD1R00, AHORA ALMERR1 PROPIO DEL MODULO)  * ALMR0120
003800* 060822 ERD - AGREGA CIFRA DE CONTROL DE UNIDAD VIRTUAL POR      * ALMR0130
003900*             SYSIN EN LUGAR DE RECORRER UNIMAN AL INICIO        * ALMR0140
004000* 090504 ERD - REQ BPM 103442: RESUMEN DE CONTROL CON GRAN TOTAL * ALMR0150
004100*             DE CANTIDAD RESERVADA AL FINALIZAR LA CORRIDA       * ALMR0160
004200* 120214 JCH - AUDITORIA INTERNA: UNIMAN SE ABRE I-O Y SE REGRABA* ALMR0170
004300*             CON EL SALDO DESCONTADO, DOS SOLICITUDES DE LA     * ALMR0180
004400*             MISMA CORRIDA YA NO PUEDEN TOMAR LA MISMA EXISTENCIA* ALMR0190
004500*             (HALLAZGO DE AUDITORIA INTERNA, VER BPM 103442)    * ALMR0200
004600******************************************************************
004700 ID DIVISION.
004800 PROGRAM-ID.     ALMRES1.
004900 AUTHOR.         R. SAGASTUME.
005000 INSTALLATION.   DEPARTAMENTO DE SISTEMAS - ALMACENES.
005100 DATE-WRITTEN.   14/05/1986.
005200 DATE-COMPILED.
005300 SECURITY.       CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO.
005400 ENVIRONMENT DIVISION.
005500*    CONFIGURACION DE LA IMPRESORA DE CONSOLA (NO SE USA REPORTE
005600*    IMPRESO EN ESTE PROGRAMA, SOLO EL DISPLAY DE ESTADISTICAS)
005700 CONFIGURATION SECTION.
005800 SPECIAL-NAMES.
005900     C01 IS TOP-OF-FORM.
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200*    SOLICITUDES DE RESERVA, UNA POR LINEA DE PEDIDO, LECTURA
006300*    SECUENCIAL DE PRINCIPIO A FIN DE LA CORRIDA
006400     SELECT SOLRES ASSIGN TO SOLRES
006500            ORGANIZATION  IS SEQUENTIAL
006600            ACCESS        IS SEQUENTIAL
006700            FILE STATUS   IS FS-SOLRES
006800                             FSE-SOLRES.
006900
006901*    NOTA: EL FILE STATUS EXTENDIDO (FSE-XXXX) SE DECLARA JUNTO
006902*    A CADA FS-XXXX DE DOS POSICIONES PORQUE EL COMPILADOR DE
006903*    ESTE SHOP DEVUELVE EL CODIGO DE RETORNO/FUNCION/FEEDBACK
006904*    AMPLIADO EN ESOS TRES CAMPOS CUANDO EL STATUS BASICO NO
006905*    ALCANZA PARA DIAGNOSTICAR EL PROBLEMA EN CONSOLA.
007000*    MAESTRO DE UNIDADES DE MANEJO, INDEXADO POR ID DE UNIDAD,
007100*    SE LEE POR LLAVE Y SE REGRABA (I-O) AL DESCONTAR SALDO
007200     SELECT UNIMAN ASSIGN TO UNIMAN
007300            ORGANIZATION  IS INDEXED
007400            ACCESS        IS DYNAMIC
007500            RECORD KEY    IS UNIM-ID-UNIDAD
007600            FILE STATUS   IS FS-UNIMAN
007700                             FSE-UNIMAN.
007800
007900*    DETALLE DE RESERVA POR UNIDAD VIRTUAL, SALIDA SECUENCIAL,
008000*    CONSUMIDO LUEGO POR ALMCAR1 (RESERVATION-LOADER)
008100     SELECT DETRES ASSIGN TO DETRES
008200            ORGANIZATION  IS SEQUENTIAL
008300            ACCESS        IS SEQUENTIAL
008400            FILE STATUS   IS FS-DETRES
008500                             FSE-DETRES.
008600
008700*    RESUMEN DE RESERVA POR LINEA DE PEDIDO, SALIDA SECUENCIAL
008800     SELECT RESRES ASSIGN TO RESRES
008900            ORGANIZATION  IS SEQUENTIAL
009000            ACCESS        IS SEQUENTIAL
009100            FILE STATUS   IS FS-RESRES
009200                             FSE-RESRES.
009300
009301******************************************************************
009302*          R E F E R E N C I A   C R U Z A D A   D E             *
009303*                     A R C H I V O S                            *
009304******************************************************************
009305*   SOLRES (ENTRADA) -- UNA LINEA DE PEDIDO POR REGISTRO, CON LA
009306*   LISTA DE HASTA SOLR-MAX-UNIDADES BODEGAS ORIGEN PROPUESTAS
009307*   POR EL SOLICITANTE (SOLR-UNIDAD-ID, TABLA OCCURS).
009308*
009309*   UNIMAN (ENTRADA/SALIDA) -- MAESTRO DE UNIDADES DE MANEJO,
009310*   UNA POR BODEGA FISICA, CON SU CANTIDAD DISPONIBLE VIGENTE.
009311*   SE LEE POR LLAVE (UNIM-ID-UNIDAD) DESDE ALMRES1 Y SE REGRABA
009312*   CON EL SALDO DESCONTADO EN CUANTO SE TOMA EXISTENCIA.
009313*
009314*   DETRES (SALIDA) -- UN REGISTRO POR CADA PARTE TOMADA DE UNA
009315*   BODEGA ORIGEN, CON SU PROPIA UNIDAD VIRTUAL CORRELATIVA.
009316*   LO CONSUME DESPUES ALMCAR1 PARA CREAR LAS UNIDADES VIRTUALES
009317*   DEFINITIVAS EN EL MAESTRO Y ALMINF1 PARA EL REPORTE DE SALIDA.
009318*
009319*   RESRES (SALIDA) -- UN REGISTRO POR LINEA DE PEDIDO CON EL
009320*   RESULTADO FINAL DE LA RESERVA (ESTADO F/P/E Y TOTALES).
009321*   TAMBIEN LO LEE ALMINF1 PARA EL REPORTE DE EXCEPCIONES.
009322*
009323*   NINGUN OTRO PROGRAMA DEL MODULO ESCRIBE A SOLRES O UNIMAN
009324*   DESDE ESTA FASE DE LA CORRIDA; LA SECUENCIA DE PASOS BATCH
009325*   ES SIEMPRE ALMRES1, LUEGO ALMCAR1, LUEGO ALMINF1.
009326******************************************************************
009327*        G L O S A R I O   D E   E S T A D O S   D E             *
009328*                   D O C U M E N T O                            *
009329******************************************************************
009330*   DR = BORRADOR (DRAFT)            -- ELEGIBLE PARA RESERVAR
009331*   IP = EN PROCESO (IN PROCESS)      -- ELEGIBLE PARA RESERVAR
009332*   WP = EN BODEGA (WORK IN PROGRESS) -- ELEGIBLE PARA RESERVAR
009333*   CO = COMPLETADO (COMPLETED)       -- ELEGIBLE PARA RESERVAR
009334*   CUALQUIER OTRO VALOR (POR EJEMPLO CA=CANCELADO O CL=CERRADO)
009335*   SE CONSIDERA NO ELEGIBLE Y LA SOLICITUD SE RECHAZA DE UNA VEZ
009336*   SIN RECORRER LAS BODEGAS ORIGEN (VER 210-VALIDA-DOCSTATUS).
009337******************************************************************
009338*        G L O S A R I O   D E   E S T A D O S   D E             *
009339*                   R E S E R V A  (RESRES)                      *
009340******************************************************************
009341*   F = COMPLETA      -- SE RESERVO EL 100% DE LO SOLICITADO
009342*   P = PARCIAL       -- SE RESERVO ALGO, PERO NO TODO
009343*   E = SIN EXISTENCIA-- NO SE LOGRO RESERVAR NADA (O RECHAZADA
009344*                        POR DOCSTATUS O POR NO TRAER BODEGAS)
009345******************************************************************
009400 DATA DIVISION.
009500 FILE SECTION.
009600******************************************************************
009700*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
009800******************************************************************
009900*   SOLICITUDES DE RESERVA POR LINEA DE PEDIDO (ENTRADA)
010000 FD  SOLRES.
010100     COPY SOLRES2.
010200*   VISTA PLANA DEL RENGLON DE SOLICITUD, PARA VOLCADO DE AUDITORIA
010300*   CUANDO SE RECHAZA LA SOLICITUD (VER 260-RECHAZA-SOLICITUD)
010400 01  REG-SOLRES-ALT REDEFINES REG-SOLRES PIC X(139).
010500*   MAESTRO DE UNIDADES DE MANEJO (ENTRADA/SALIDA, LECTURA POR LLAVE)
010600 FD  UNIMAN.
010700     COPY UNIMAN3.
010800*   DETALLE DE RESERVA POR UNIDAD VIRTUAL (SALIDA)
010900 FD  DETRES.
011000     COPY DETRES1.
011100*   RESUMEN DE RESERVA POR LINEA DE PEDIDO (SALIDA)
011200 FD  RESRES.
011300     COPY RESRES1.
011400 WORKING-STORAGE SECTION.
011401******************************************************************
011402*   CONVENCION DEL SHOP: TODO CONTADOR, SUBINDICE O ACUMULADOR
011403*   DE USO PURAMENTE INTERNO SE DECLARA COMP PARA QUE EL
011404*   COMPILADOR LO MANEJE EN BINARIO; LOS CAMPOS QUE SE MUEVEN
011405*   DE/HACIA LOS ARCHIVOS O A CONSOLA QUEDAN EN DISPLAY ZONADO,
011406*   COMO EN EL RESTO DE LOS PROGRAMAS DEL MODULO DE ALMACEN.
011407******************************************************************
011500******************************************************************
011600*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
011700******************************************************************
011800 01  WKS-FS-STATUS.
011900     02  WKS-STATUS.
012000*      SOLICITUDES DE RESERVA
012100         04  FS-SOLRES              PIC 9(02) VALUE ZEROES.
012200*          STATUS EXTENDIDO DE SOLRES (DEVUELTO POR EL COMPILADOR)
012300         04  FSE-SOLRES.
012400             08  FSE-RETURN         PIC S9(4) COMP-5 VALUE 0.
012500             08  FSE-FUNCTION       PIC S9(4) COMP-5 VALUE 0.
012600             08  FSE-FEEDBACK       PIC S9(4) COMP-5 VALUE 0.
012700*      MAESTRO DE UNIDADES DE MANEJO
012800         04  FS-UNIMAN              PIC 9(02) VALUE ZEROES.
012900*          STATUS EXTENDIDO DE UNIMAN
013000         04  FSE-UNIMAN.
013100             08  FSE-RETURN         PIC S9(4) COMP-5 VALUE 0.
013200             08  FSE-FUNCTION       PIC S9(4) COMP-5 VALUE 0.
013300             08  FSE-FEEDBACK       PIC S9(4) COMP-5 VALUE 0.
013400*      DETALLE DE RESERVA
013500         04  FS-DETRES              PIC 9(02) VALUE ZEROES.
013600*          STATUS EXTENDIDO DE DETRES
013700         04  FSE-DETRES.
013800             08  FSE-RETURN         PIC S9(4) COMP-5 VALUE 0.
013900             08  FSE-FUNCTION       PIC S9(4) COMP-5 VALUE 0.
014000             08  FSE-FEEDBACK       PIC S9(4) COMP-5 VALUE 0.
014100*      RESUMEN DE RESERVA
014200         04  FS-RESRES              PIC 9(02) VALUE ZEROES.
014300*          STATUS EXTENDIDO DE RESRES
014400         04  FSE-RESRES.
014500             08  FSE-RETURN         PIC S9(4) COMP-5 VALUE 0.
014600             08  FSE-FUNCTION       PIC S9(4) COMP-5 VALUE 0.
014700             08  FSE-FEEDBACK       PIC S9(4) COMP-5 VALUE 0.
014800*      VARIABLES RUTINA DE FSE (CALL 'ALMERR1')
014900*      PROGRAMA QUE LLAMA, PARA EL MENSAJE DE BITACORA
015000         04  PROGRAMA               PIC X(08) VALUE SPACES.
015100*      ARCHIVO QUE FALLO
015200         04  ARCHIVO                PIC X(08) VALUE SPACES.
015300*      ACCION QUE SE INTENTABA (OPEN, READ, WRITE, REWRITE)
015400         04  ACCION                 PIC X(10) VALUE SPACES.
015500*      LLAVE DEL REGISTRO INVOLUCRADO, SI APLICA
015600         04  LLAVE                  PIC X(32) VALUE SPACES.
015700         04  FILLER                 PIC X(04) VALUE SPACES.
015800******************************************************************
015900*              PARAMETROS DE CORRIDA (TARJETA SYSIN)             *
016000******************************************************************
016100*   LA FECHA DE PROCESO Y EL MAYOR ID DE UNIDAD VIRTUAL YA
016200*   ASIGNADO VIENEN POR SYSIN, NO SE RECALCULAN LEYENDO UNIMAN
016300 01  WKS-PARAMETROS.
016400*      FECHA DE LA CORRIDA, FORMATO AAAAMMDD DESDE LA REVISION Y2K
016500     02  WKS-FECHA-PROCESO          PIC 9(08) VALUE ZEROES.
016600*      MAYOR ID DE UNIDAD VIRTUAL YA ASIGNADO EN CORRIDAS PREVIAS
016700     02  WKS-MAYOR-ID-UNIDAD        PIC 9(09) VALUE ZEROES.
016800     02  FILLER                     PIC X(01) VALUE SPACES.
016900*   VISTA REDEFINIDA DE LA FECHA DE PROCESO, PARA BITACORA
017000 01  WKS-FECHA-PROCESO-R REDEFINES WKS-FECHA-PROCESO.
017100     02  WKS-ANIO-PROCESO           PIC 9(04).
017200     02  WKS-MES-PROCESO            PIC 9(02).
017300     02  WKS-DIA-PROCESO            PIC 9(02).
017400******************************************************************
017500*      VARIABLES DE TRABAJO DE USO LOCAL, A NIVEL 77 (INDICE DE  *
017600*      RECORRIDO DE BODEGAS ORIGEN Y BANDERA DE LECTURA UNIMAN)  *
017700******************************************************************
017800*   INDICE DE RECORRIDO DE LA TABLA SOLR-UNIDADES-ORIGEN
017900 77  WKS-I                          PIC 9(02) COMP VALUE ZERO.
018000*   BANDERA: 1 SI LA LECTURA DE UNIMAN POR LLAVE ENCONTRO LA
018100*   BODEGA ORIGEN, 0 SI LA LLAVE NO EXISTE EN EL MAESTRO
018200 77  WKS-SW-UNIMAN-OK               PIC 9(01) COMP VALUE ZERO.
018300******************************************************************
018400*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES        *
018500******************************************************************
018600 01  WKS-VARIABLES-TRABAJO.
018700*      BANDERA DE FIN DE ARCHIVO SOLRES
018800     02  WKS-FIN-SOLRES             PIC 9(01) COMP VALUE ZERO.
018900         88  FIN-SOLRES                        VALUE 1.
019000*      CONTADOR CORRELATIVO PARA ASIGNAR ID DE UNIDAD VIRTUAL
019100*      NUEVA A CADA RENGLON DE DETALLE ESCRITO
019200     02  WKS-CONTADOR-NUEVO-ID      PIC 9(09) COMP VALUE ZERO.
019300*      CANTIDAD QUE TODAVIA FALTA POR RESERVAR DE LA SOLICITUD
019400     02  WKS-RESTANTE               PIC S9(09)V9(03) VALUE ZERO.
019500*      CANTIDAD TOMADA DE LA BODEGA ORIGEN ACTUAL (MIN DE AMBAS)
019600     02  WKS-CANTIDAD-TOMADA        PIC S9(09)V9(03) VALUE ZERO.
019700*      ACUMULADOR DE LO YA RESERVADO PARA LA SOLICITUD EN CURSO
019800     02  WKS-ACUM-RESERVADO         PIC S9(09)V9(03) VALUE ZERO.
019900*      VISTA PLANA DEL ACUMULADOR, PARA VOLCADOS DE DEPURACION
020000     02  WKS-ACUM-RESERVADO-R REDEFINES WKS-ACUM-RESERVADO
020100                                    PIC X(12).
020200*      TOTAL DE RENGLONES DE DETALLE ESCRITOS PARA LA SOLICITUD
020300     02  WKS-TOTAL-DETALLES         PIC 9(04) COMP VALUE ZERO.
020400*      BANDERA DE ELEGIBILIDAD DEL ESTADO DE DOCUMENTO (DOCSTATUS)
020500     02  WKS-SW-DOCSTATUS-OK        PIC 9(01) COMP VALUE ZERO.
020600         88  DOCSTATUS-OK                      VALUE 1.
020700         88  DOCSTATUS-MALO                    VALUE 0.
020800     02  FILLER                     PIC X(03) VALUE SPACES.
020900******************************************************************
021000*              CIFRAS DE CONTROL PARA EL FINAL DE CORRIDA         *
021100******************************************************************
021200 01  WKS-ESTADISTICAS.
021300*      SOLICITUDES LEIDAS DE SOLRES EN TOTAL
021400     02  WKS-SOLIC-LEIDAS           PIC 9(07) COMP VALUE ZERO.
021500*      SOLICITUDES RESERVADAS AL 100% (ESTADO F)
021600     02  WKS-SOLIC-COMPLETAS        PIC 9(07) COMP VALUE ZERO.
021700*      SOLICITUDES RESERVADAS PARCIALMENTE (ESTADO P)
021800     02  WKS-SOLIC-PARCIALES        PIC 9(07) COMP VALUE ZERO.
021900*      SOLICITUDES SIN NINGUNA EXISTENCIA TOMADA (ESTADO E)
022000     02  WKS-SOLIC-RECHAZADAS       PIC 9(07) COMP VALUE ZERO.
022100*      GRAN TOTAL DE CANTIDAD RESERVADA EN TODA LA CORRIDA
022200     02  WKS-GRAN-TOTAL-RESERVADO   PIC S9(11)V9(03) VALUE ZERO.
022300*      MASCARA EDITADA PARA IMPRIMIR CONTADORES EN CONSOLA
022400     02  WKS-MASCARA                PIC Z,ZZZ,ZZ9 VALUE ZEROES.
022500     02  FILLER                     PIC X(02) VALUE SPACES.
022600*   MASCARA EDITADA PARA EL GRAN TOTAL, CON SIGNO AL FINAL
022700 01  WKS-MASCARA-CANTIDAD           PIC -(11)9.999 VALUE ZEROES.
022701******************************************************************
022702*            I N D I C E   D E   P A R R A F O S                *
022703*                (PARA FACILITAR EL MANTENIMIENTO)               *
022704******************************************************************
022705*   000-MAIN              CONTROLA EL ORDEN GENERAL DE LA CORRIDA
022706*   100-APERTURA-ARCHIVOS ABRE LOS CUATRO ARCHIVOS Y EL SYSIN
022707*   200-PROCESA-SOLICITUDES  UN CICLO POR CADA LINEA DE PEDIDO
022708*   200-LEE-SOLRES        LECTURA SECUENCIAL DE LA SIGUIENTE SOLRES
022709*   210-VALIDA-DOCSTATUS  DOCSTATUS-ELIGIBILITY (DR/IP/WP/CO)
022710*   220-DIVIDE-UNIDADES   RECORRE LAS BODEGAS ORIGEN, REGLA MIN()
022711*   221-LEE-UNIMAN        LECTURA DE UNIMAN POR LLAVE DE BODEGA
022712*   230-ACUMULA-RESERVA   DESCUENTA SALDO Y REGRABA UNIMAN (I-O)
022713*   240-ESCRIBE-DETALLE   RESERVATION-WRITER, UN DETRES POR PARTE
022714*   250-ESCRIBE-RESUMEN   CLASIFICA LA SOLICITUD EN F/P/E
022715*   260-RECHAZA-SOLICITUD RESUMEN EN E SIN INTENTAR LA DIVISION
022716*   290-ESTADISTICAS      CIFRAS DE CONTROL AL FINAL DE LA CORRIDA
022717*   900-CIERRA-ARCHIVOS   CIERRA LOS CUATRO ARCHIVOS DE LA CORRIDA
022718******************************************************************
022719*   NOTA DE MANTENIMIENTO (120214 JCH): AL AGREGAR EL REWRITE DE
022720*   UNIMAN EN 230-ACUMULA-RESERVA, EL ARCHIVO UNIMAN PASO DE
022721*   ABRIRSE EN INPUT A ABRIRSE EN I-O EN 100-APERTURA-ARCHIVOS;
022722*   SI ALGUN DIA SE QUITA EL REWRITE, REVISAR SI TODAVIA SE
022723*   NECESITA EL MODO I-O O BASTA CON INPUT DE NUEVO.
022724******************************************************************
022725*   NOTA DE MANTENIMIENTO (880203 RSG): LA VALIDACION DE
022726*   SOLR-TOTAL-UNIDADES = ZERO EN 200-PROCESA-SOLICITUDES EXISTE
022727*   PORQUE EL PERFORM VARYING DE 220-DIVIDE-UNIDADES NO ENTRA A
022728*   NINGUNA VUELTA CUANDO NO HAY BODEGAS QUE RECORRER, Y EN ESE
022729*   CASO LA SOLICITUD DEBE QUEDAR EXPLICITAMENTE RECHAZADA Y NO
022730*   SIMPLEMENTE SIN RESUMEN ALGUNO.
022731******************************************************************
022732*   RECORDATORIO: ESTE PROGRAMA NO ESCRIBE NADA EN SOLRES, SOLO
022733*   LO LEE. LAS ESCRITURAS SON SIEMPRE A DETRES Y RESRES (NUEVOS
022734*   EN CADA CORRIDA) Y LA REGRABACION DE UNIMAN (ACTUALIZACION
022735*   DEL MISMO ARCHIVO MAESTRO QUE SE ESTA LEYENDO).
022736******************************************************************
022800 PROCEDURE DIVISION.
022900******************************************************************
023000*               S E C C I O N   P R I N C I P A L               *
023100******************************************************************
023200*   ORDEN DE EJECUCION DE LA CORRIDA: ABRE, PROCESA TODAS LAS
023300*   SOLICITUDES, IMPRIME CIFRAS DE CONTROL Y CIERRA.
023400 000-MAIN SECTION.
023500     PERFORM 100-APERTURA-ARCHIVOS THRU 100-APERTURA-ARCHIVOS-E
023600     PERFORM 200-PROCESA-SOLICITUDES THRU
023700             200-PROCESA-SOLICITUDES-E UNTIL FIN-SOLRES
023800     PERFORM 290-ESTADISTICAS THRU 290-ESTADISTICAS-E
023900     PERFORM 900-CIERRA-ARCHIVOS THRU 900-CIERRA-ARCHIVOS-E
024000     STOP RUN.
024100 000-MAIN-E. EXIT.
024200
024300******************************************************************
024400*          A P E R T U R A   D E   A R C H I V O S               *
024500******************************************************************
024600*   SOLRES Y UNIMAN EN LECTURA (UNIMAN TAMBIEN EN ESCRITURA, YA
024700*   QUE SE REGRABA EL SALDO DISPONIBLE AL TOMAR EXISTENCIA);
024800*   DETRES Y RESRES SE CREAN DE NUEVO EN CADA CORRIDA.
024900 100-APERTURA-ARCHIVOS SECTION.
025000     ACCEPT WKS-PARAMETROS FROM SYSIN
025100     MOVE   'ALMRES1' TO PROGRAMA
025200*    ARRANCA EL CONTADOR DE IDS NUEVOS DONDE QUEDO LA CORRIDA
025300*    ANTERIOR, EN LUGAR DE RECORRER UNIMAN BUSCANDO EL MAYOR
025400     MOVE   WKS-MAYOR-ID-UNIDAD TO WKS-CONTADOR-NUEVO-ID
025500     OPEN INPUT  SOLRES
025600          I-O    UNIMAN
025700          OUTPUT DETRES RESRES
025800     IF FS-SOLRES NOT EQUAL 0 AND 97
025900        MOVE 'OPEN'      TO    ACCION
026000        MOVE SPACES      TO    LLAVE
026100        MOVE 'SOLRES'    TO    ARCHIVO
026200        CALL 'ALMERR1' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
026300                             FS-SOLRES, FSE-SOLRES
026400        PERFORM 900-CIERRA-ARCHIVOS THRU 900-CIERRA-ARCHIVOS-E
026500        DISPLAY '>>> ALGO SALIO MAL AL ABRIR ARCHIVO SOLRES <<<'
026600                UPON CONSOLE
026700        STOP RUN
026800     END-IF
026900     IF FS-UNIMAN NOT EQUAL 0 AND 97
027000        MOVE 'OPEN'      TO    ACCION
027100        MOVE SPACES      TO    LLAVE
027200        MOVE 'UNIMAN'    TO    ARCHIVO
027300        CALL 'ALMERR1' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
027400                             FS-UNIMAN, FSE-UNIMAN
027500        PERFORM 900-CIERRA-ARCHIVOS THRU 900-CIERRA-ARCHIVOS-E
027600        DISPLAY '>>> ALGO SALIO MAL AL ABRIR ARCHIVO UNIMAN <<<'
027700                UPON CONSOLE
027800        STOP RUN
027900     END-IF
028000     IF FS-DETRES NOT EQUAL 0 AND 97
028100        MOVE 'OPEN'      TO    ACCION
028200        MOVE SPACES      TO    LLAVE
028300        MOVE 'DETRES'    TO    ARCHIVO
028400        CALL 'ALMERR1' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
028500                             FS-DETRES, FSE-DETRES
028600        PERFORM 900-CIERRA-ARCHIVOS THRU 900-CIERRA-ARCHIVOS-E
028700        DISPLAY '>>> ALGO SALIO MAL AL ABRIR ARCHIVO DETRES <<<'
028800                UPON CONSOLE
028900        STOP RUN
029000     END-IF
029100     IF FS-RESRES NOT EQUAL 0 AND 97
029200        MOVE 'OPEN'      TO    ACCION
029300        MOVE SPACES      TO    LLAVE
029400        MOVE 'RESRES'    TO    ARCHIVO
029500        CALL 'ALMERR1' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
029600                             FS-RESRES, FSE-RESRES
029700        PERFORM 900-CIERRA-ARCHIVOS THRU 900-CIERRA-ARCHIVOS-E
029800        DISPLAY '>>> ALGO SALIO MAL AL ABRIR ARCHIVO RESRES <<<'
029900                UPON CONSOLE
030000        STOP RUN
030100     END-IF.
030200 100-APERTURA-ARCHIVOS-E. EXIT.
030300
030400******************************************************************
030500*          P R O C E S O   D E   S O L I C I T U D E S           *
030600******************************************************************
030700*   POR CADA SOLICITUD: VALIDA DOCUMENTO, VALIDA QUE TRAIGA
030800*   BODEGAS ORIGEN, REPARTE LA CANTIDAD ENTRE ELLAS Y RESUME.
030900 200-PROCESA-SOLICITUDES SECTION.
031000     PERFORM 200-LEE-SOLRES THRU 200-LEE-SOLRES-E
031100     IF FIN-SOLRES
031200        GO TO 200-PROCESA-SOLICITUDES-E
031300     END-IF
031400     ADD 1 TO WKS-SOLIC-LEIDAS
031500*    LIMPIA LOS ACUMULADORES DE LA SOLICITUD ANTERIOR
031600     MOVE ZEROES TO WKS-ACUM-RESERVADO WKS-TOTAL-DETALLES
031700     PERFORM 210-VALIDA-DOCSTATUS THRU 210-VALIDA-DOCSTATUS-E
031800*    DOCSTATUS-ELIGIBILITY: SOLO DR/IP/WP/CO PUEDEN RESERVAR
031900     IF DOCSTATUS-MALO
032000        PERFORM 260-RECHAZA-SOLICITUD THRU 260-RECHAZA-SOLICITUD-E
032100        GO TO 200-PROCESA-SOLICITUDES-E
032200     END-IF
032300*    SIN BODEGAS ORIGEN LISTADAS NO HAY DE DONDE RESERVAR
032400     IF SOLR-TOTAL-UNIDADES = ZERO
032500        PERFORM 260-RECHAZA-SOLICITUD THRU 260-RECHAZA-SOLICITUD-E
032600        GO TO 200-PROCESA-SOLICITUDES-E
032700     END-IF
032800     MOVE SOLR-CANTIDAD-SOLICITA TO WKS-RESTANTE
032900*    RECORRE LAS BODEGAS ORIGEN EN EL ORDEN EN QUE VIENEN EN LA
033000*    SOLICITUD, HASTA AGOTARLAS O HASTA COMPLETAR LA CANTIDAD
033100     PERFORM 220-DIVIDE-UNIDADES THRU 220-DIVIDE-UNIDADES-E
033200        VARYING WKS-I FROM 1 BY 1
033300        UNTIL WKS-I > SOLR-TOTAL-UNIDADES OR WKS-RESTANTE = ZERO
033400     PERFORM 250-ESCRIBE-RESUMEN THRU 250-ESCRIBE-RESUMEN-E.
033500 200-PROCESA-SOLICITUDES-E. EXIT.
033600
033700*   LECTURA SECUENCIAL DE LA SIGUIENTE SOLICITUD
033800 200-LEE-SOLRES SECTION.
033900     READ SOLRES NEXT RECORD
034000       AT END
034100          MOVE 1 TO WKS-FIN-SOLRES
034200     END-READ.
034300 200-LEE-SOLRES-E. EXIT.
034400
034500******************************************************************
034600*      V A L I D A C I O N   D E L   E S T A D O   D E L         *
034700*                     D O C U M E N T O                          *
034800******************************************************************
034900*   DOCSTATUS-ELIGIBILITY: SOLO LOS ESTADOS DE DOCUMENTO DR
035000*   (BORRADOR), IP (EN PROCESO), WP (EN BODEGA) Y CO (COMPLETADO)
035100*   PERMITEN RESERVAR EXISTENCIA CONTRA LA SOLICITUD.
035200 210-VALIDA-DOCSTATUS SECTION.
035300     MOVE 0 TO WKS-SW-DOCSTATUS-OK
035400     IF SOLR-ESTADO-DOCUMENTO = 'DR' OR 'IP' OR 'WP' OR 'CO'
035500        MOVE 1 TO WKS-SW-DOCSTATUS-OK
035600     END-IF.
035700 210-VALIDA-DOCSTATUS-E. EXIT.
035800
035900******************************************************************
036000*     D I V I S I O N   D E   L A   C A N T I D A D   E N T R E  *
036100*               B O D E G A S   O R I G E N                      *
036200******************************************************************
036300*   POR CADA BODEGA ORIGEN LISTADA: LA LEE EN UNIMAN, VERIFICA
036400*   QUE ESTE ACTIVA Y SEA DEL MISMO PRODUCTO, Y TOMA EL MENOR
036500*   ENTRE SU DISPONIBLE Y LO QUE TODAVIA FALTA (REGLA MIN()).
036600 220-DIVIDE-UNIDADES SECTION.
036700     MOVE SOLR-UNIDAD-ID (WKS-I) TO UNIM-ID-UNIDAD
036800     PERFORM 221-LEE-UNIMAN THRU 221-LEE-UNIMAN-E
036900     IF WKS-SW-UNIMAN-OK = 1
037000*       SOLO SE TOMA EXISTENCIA DE BODEGAS ACTIVAS DEL MISMO
037100*       PRODUCTO QUE SOLICITA LA LINEA DE PEDIDO
037200        IF UNIM-ACTIVA AND UNIM-PRODUCTO = SOLR-PRODUCTO
037300*          REGLA MIN(): NUNCA SE TOMA MAS DE LO DISPONIBLE NI
037400*          MAS DE LO QUE TODAVIA FALTA POR RESERVAR
037500           IF UNIM-CANTIDAD-DISPONIBLE < WKS-RESTANTE
037600              MOVE UNIM-CANTIDAD-DISPONIBLE TO WKS-CANTIDAD-TOMADA
037700           ELSE
037800              MOVE WKS-RESTANTE TO WKS-CANTIDAD-TOMADA
037900           END-IF
038000           IF WKS-CANTIDAD-TOMADA > ZERO
038100              PERFORM 230-ACUMULA-RESERVA THRU 230-ACUMULA-RESERVA-E
038200              PERFORM 240-ESCRIBE-DETALLE THRU 240-ESCRIBE-DETALLE-E
038300           END-IF
038400        END-IF
038500     END-IF.
038600 220-DIVIDE-UNIDADES-E. EXIT.
038700
038800*   LEE EL MAESTRO UNIMAN POR LLAVE (ID DE UNIDAD). SI LA LLAVE
038900*   NO EXISTE, NO ES ERROR DE ARCHIVO: SIMPLEMENTE ESA BODEGA
039000*   ORIGEN YA NO ESTA EN EL MAESTRO Y SE IGNORA.
039100 221-LEE-UNIMAN SECTION.
039200     MOVE 1 TO WKS-SW-UNIMAN-OK
039300     READ UNIMAN KEY IS UNIM-ID-UNIDAD
039400       INVALID KEY
039500          MOVE 0 TO WKS-SW-UNIMAN-OK
039600          DISPLAY 'UNIMAN, BODEGA ORIGEN NO EXISTE: '
039700                  UNIM-ID-UNIDAD UPON CONSOLE
039800     END-READ.
039900 221-LEE-UNIMAN-E. EXIT.
040000
040100******************************************************************
040200*       A C U M U L A C I O N   D E   L A   R E S E R V A        *
040300******************************************************************
040400 230-ACUMULA-RESERVA SECTION.
040500*    060822 ERD - DESCUENTA EL SALDO TOMADO DEL MAESTRO UNIMAN
040600*    PARA QUE DOS SOLICITUDES DE LA MISMA CORRIDA NO TOMEN
040700*    DOS VECES LA MISMA EXISTENCIA FISICA (REQ BPM 103442)
040800*    SUMA LO TOMADO AL ACUMULADO DE LA SOLICITUD Y LO RESTA DE
040900*    LO QUE TODAVIA FALTA POR RESERVAR
041000     ADD  WKS-CANTIDAD-TOMADA TO WKS-ACUM-RESERVADO
041100     SUBTRACT WKS-CANTIDAD-TOMADA FROM WKS-RESTANTE
041200*    DESCUENTA EL SALDO DISPONIBLE DE LA BODEGA ORIGEN Y LO
041300*    REGRABA DE INMEDIATO, ANTES DE SEGUIR CON LA SIGUIENTE
041400*    BODEGA O LA SIGUIENTE SOLICITUD
041500     SUBTRACT WKS-CANTIDAD-TOMADA FROM UNIM-CANTIDAD-DISPONIBLE
041600     REWRITE REG-UNIMAN
041700     IF FS-UNIMAN NOT = 0
041800        MOVE 'REWRITE'   TO    ACCION
041900        MOVE SPACES      TO    LLAVE
042000        MOVE 'UNIMAN'    TO    ARCHIVO
042100        CALL 'ALMERR1' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
042200                             FS-UNIMAN, FSE-UNIMAN
042300        DISPLAY 'ERROR AL REGRABAR UNIMAN, STATUS: ' FS-UNIMAN
042400                ' UNIDAD: ' UNIM-ID-UNIDAD UPON CONSOLE
042500     END-IF
042600*    CORRELATIVO DE LA NUEVA UNIDAD VIRTUAL Y CONTADOR DE
042700*    RENGLONES DE DETALLE DE LA SOLICITUD EN CURSO
042800     ADD  1 TO WKS-CONTADOR-NUEVO-ID
042900     ADD  1 TO WKS-TOTAL-DETALLES.
043000 230-ACUMULA-RESERVA-E. EXIT.
043100
043200******************************************************************
043300*     E S C R I T U R A   D E L   D E T A L L E   D E            *
043400*                    R E S E R V A  (RESERVATION-WRITER)         *
043500******************************************************************
043600*   RESERVATION-WRITER: UN RENGLON DE DETALLE POR CADA PARTE
043700*   TOMADA DE UNA BODEGA ORIGEN, CON SU PROPIA UNIDAD VIRTUAL.
043800 240-ESCRIBE-DETALLE SECTION.
043900     MOVE SOLR-LINEA-PEDIDO       TO DETR-LINEA-PEDIDO
044000     MOVE WKS-CONTADOR-NUEVO-ID   TO DETR-UNIDAD-VIRTUAL
044100     MOVE WKS-CANTIDAD-TOMADA     TO DETR-CANTIDAD-RESERVADA
044200     MOVE SOLR-UNIDAD-MEDIDA      TO DETR-UNIDAD-MEDIDA
044300*    TODO RENGLON NUEVO NACE VIGENTE; SOLO UN REVERSO LO ANULA
044400     MOVE 'Y'                     TO DETR-BANDERA-VIGENTE
044500     WRITE REG-DETRES
044600     IF FS-DETRES NOT = 0
044700        DISPLAY 'ERROR AL GRABAR DETRES, STATUS: ' FS-DETRES
044800                'LINEA DE PEDIDO: ' DETR-LINEA-PEDIDO
044900                UPON CONSOLE
045000     END-IF.
045100 240-ESCRIBE-DETALLE-E. EXIT.
045200
045300******************************************************************
045400*       E S C R I T U R A   D E L   R E S U M E N   D E          *
045500*                       R E S E R V A                            *
045600******************************************************************
045700*   CLASIFICA LA SOLICITUD EN UNO DE TRES ESTADOS SEGUN CUANTO
045800*   DE LO SOLICITADO SE LOGRO RESERVAR, Y ACTUALIZA LAS CIFRAS
045900*   DE CONTROL DE LA CORRIDA CON EL RESULTADO.
046000 250-ESCRIBE-RESUMEN SECTION.
046100     MOVE SOLR-LINEA-PEDIDO      TO RESR-LINEA-PEDIDO
046200     MOVE WKS-ACUM-RESERVADO     TO RESR-CANTIDAD-RESERVADA
046300     MOVE SOLR-UNIDAD-MEDIDA     TO RESR-UNIDAD-MEDIDA
046400     MOVE WKS-TOTAL-DETALLES     TO RESR-TOTAL-RENGLONES
046500*    F=COMPLETA, P=PARCIAL, E=SIN EXISTENCIA (941130 CAP)
046600     EVALUATE TRUE
046700        WHEN WKS-ACUM-RESERVADO = ZERO
046800           MOVE 'E' TO RESR-ESTADO-RESERVA
046900           ADD 1 TO WKS-SOLIC-RECHAZADAS
047000        WHEN WKS-ACUM-RESERVADO = SOLR-CANTIDAD-SOLICITA
047100           MOVE 'F' TO RESR-ESTADO-RESERVA
047200           ADD 1 TO WKS-SOLIC-COMPLETAS
047300        WHEN OTHER
047400           MOVE 'P' TO RESR-ESTADO-RESERVA
047500           ADD 1 TO WKS-SOLIC-PARCIALES
047600     END-EVALUATE
047700*    090504 ERD - ACUMULA AL GRAN TOTAL DE CIERRE DE CORRIDA
047800     ADD WKS-ACUM-RESERVADO TO WKS-GRAN-TOTAL-RESERVADO
047900     WRITE REG-RESRES
048000     IF FS-RESRES NOT = 0
048100        DISPLAY 'ERROR AL GRABAR RESRES, STATUS: ' FS-RESRES
048200                UPON CONSOLE
048300     END-IF.
048400 250-ESCRIBE-RESUMEN-E. EXIT.
048500
048600******************************************************************
048700*             R E C H A Z O   D E   L A   S O L I C I T U D      *
048800******************************************************************
048900*   SE LLEGA AQUI POR DOCSTATUS-ELIGIBILITY MALO O POR NO TRAER
049000*   NINGUNA BODEGA ORIGEN; EN AMBOS CASOS EL RESUMEN SALE CON
049100*   ESTADO E Y CANTIDAD RESERVADA CERO, SIN INTENTAR LA DIVISION.
049200 260-RECHAZA-SOLICITUD SECTION.
049300*    030716 ERD - VOLCADO DE AUDITORIA DEL RENGLON RECHAZADO,
049400*    SOLICITADO POR CONTROL DE CALIDAD PARA RASTREO DE RECHAZOS
049500     DISPLAY 'SOLRES RECHAZADA, VOLCADO: ' REG-SOLRES-ALT
049600             UPON CONSOLE
049700     MOVE SOLR-LINEA-PEDIDO      TO RESR-LINEA-PEDIDO
049800     MOVE ZEROES                 TO RESR-CANTIDAD-RESERVADA
049900     MOVE SOLR-UNIDAD-MEDIDA     TO RESR-UNIDAD-MEDIDA
050000     MOVE ZEROES                 TO RESR-TOTAL-RENGLONES
050100     MOVE 'E'                    TO RESR-ESTADO-RESERVA
050200     ADD 1 TO WKS-SOLIC-RECHAZADAS
050300     WRITE REG-RESRES
050400     IF FS-RESRES NOT = 0
050500        DISPLAY 'ERROR AL GRABAR RESRES, STATUS: ' FS-RESRES
050600                UPON CONSOLE
050700     END-IF.
050800 260-RECHAZA-SOLICITUD-E. EXIT.
050900
051000******************************************************************
051100*                    E S T A D I S T I C A S                     *
051200******************************************************************
051300*   CIFRAS DE CONTROL FINALES DE LA CORRIDA, EN EL MISMO FORMATO
051400*   DE CONSOLA QUE EL RESTO DE LOS PROGRAMAS DEL MODULO.
051500 290-ESTADISTICAS SECTION.
051600     DISPLAY '******************************************'
051700              UPON CONSOLE
051800     MOVE    WKS-SOLIC-LEIDAS      TO   WKS-MASCARA
051900     DISPLAY 'SOLICITUDES LEIDAS:          ' WKS-MASCARA
052000             UPON CONSOLE
052100     MOVE    WKS-SOLIC-COMPLETAS   TO   WKS-MASCARA
052200     DISPLAY 'RESERVADAS COMPLETAS:        ' WKS-MASCARA
052300             UPON CONSOLE
052400     MOVE    WKS-SOLIC-PARCIALES   TO   WKS-MASCARA
052500     DISPLAY 'RESERVADAS PARCIALES:        ' WKS-MASCARA
052600             UPON CONSOLE
052700     MOVE    WKS-SOLIC-RECHAZADAS  TO   WKS-MASCARA
052800     DISPLAY 'SOLICITUDES RECHAZADAS:      ' WKS-MASCARA
052900             UPON CONSOLE
053000*    090504 ERD - GRAN TOTAL DE CANTIDAD RESERVADA (REQ BPM 103442)
053100     MOVE    WKS-GRAN-TOTAL-RESERVADO TO WKS-MASCARA-CANTIDAD
053200     DISPLAY 'GRAN TOTAL CANTIDAD RESERVADA: ' WKS-MASCARA-CANTIDAD
053300             UPON CONSOLE
053400     DISPLAY '******************************************'
053500             UPON CONSOLE.
053600 290-ESTADISTICAS-E. EXIT.
053700
053800*   CIERRA LOS CUATRO ARCHIVOS DEL PROGRAMA. SE INVOCA TAMBIEN
053900*   DESDE LOS MANEJADORES DE ERROR DE APERTURA, POR LO QUE DEBE
054000*   SOPORTAR CERRAR ARCHIVOS QUE TODAVIA NO SE ABRIERON.
054100 900-CIERRA-ARCHIVOS SECTION.
054200     CLOSE SOLRES UNIMAN DETRES RESRES.
054300 900-CIERRA-ARCHIVOS-E. EXIT.
