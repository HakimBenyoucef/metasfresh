000010******************************************************************
000020*    C O P Y   R E S R E S 1                                     *
000030*    RESUMEN DE RESERVA POR LINEA DE PEDIDO                      *
000040*    APLICACION          : ALMACEN - RESERVA DE EXISTENCIAS       *
000050*    ARCHIVO             : RESRES  (SALIDA, SECUENCIAL)           *
000060******************************************************************
000070* 860514 RSG - ALTA DEL LAYOUT, UN RENGLON POR LINEA DE PEDIDO   *
000080* 941130 CAP - AGREGADO RESR-ESTADO-RESERVA (F/P/E)              *
000090* 030716 ERD - FILLER DE CIERRE, SOLICITADO POR CONTROL CALIDAD  *
000100******************************************************************
000110 01  REG-RESRES.
000120*--------------------------------------------------------------*
000130*    LINEA DE PEDIDO RESUMIDA                                    *
000140*--------------------------------------------------------------*
000150     02  RESR-LINEA-PEDIDO              PIC 9(09).
000160*--------------------------------------------------------------*
000170*    CANTIDAD TOTAL RESERVADA Y SU UNIDAD DE MEDIDA               *
000180*--------------------------------------------------------------*
000190     02  RESR-DATOS-CANTIDAD.
000200         04  RESR-CANTIDAD-RESERVADA    PIC S9(09)V9(03).
000210         04  RESR-UNIDAD-MEDIDA         PIC X(03).
000220*--------------------------------------------------------------*
000230*    CANTIDAD DE RENGLONES DE DETALLE QUE INTEGRAN ESTA LINEA    *
000240*--------------------------------------------------------------*
000250     02  RESR-TOTAL-RENGLONES           PIC 9(04).
000260*--------------------------------------------------------------*
000270*    ESTADO DE LA RESERVA  F=COMPLETA  P=PARCIAL  E=SIN RESERVA  *
000280*--------------------------------------------------------------*
000290     02  RESR-ESTADO-RESERVA            PIC X(01).
000300         88  RESR-COMPLETA               VALUE "F".
000310         88  RESR-PARCIAL                VALUE "P".
000320         88  RESR-SIN-EXISTENCIA         VALUE "E".
000330     02  FILLER                         PIC X(07).
