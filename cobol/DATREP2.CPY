000010******************************************************************
000020*    C O P Y   D A T R E P 2                                     *
000030*    RENGLON DE DATOS PARA EL EXPORTADOR DE REPORTES GENERICO     *
000040*    APLICACION          : ALMACEN - RESERVA DE EXISTENCIAS       *
000050*    ARCHIVO             : DATREP  (ENTRADA, SECUENCIAL)          *
000060*    NOTA                : HASTA OCHO COLUMNAS POR RENGLON,       *
000070*                          CADA UNA CON SU PROPIO TIPO DE DATO.   *
000080******************************************************************
000090* 941130 CAP - ALTA DEL LAYOUT, RENGLON GENERICO MULTITIPO       *
000100* 990118 JCH - REVISION Y2K, FECHA EN FORMATO AAAAMMDD           *
000110* 060822 ERD - AMPLIADO DE 5 A 8 COLUMNAS POR RENGLON            *
000120******************************************************************
000130 01  REG-DATREP.
000140*--------------------------------------------------------------*
000150*    TIPO DE RENGLON   D=DETALLE  F=FUNCION  B=RUPTURA DE PAGINA *
000160*--------------------------------------------------------------*
000170     02  DREP-TIPO-RENGLON              PIC X(01).
000180         88  DREP-ES-DETALLE             VALUE "D".
000190         88  DREP-ES-FUNCION             VALUE "F".
000200         88  DREP-ES-RUPTURA             VALUE "B".
000210*--------------------------------------------------------------*
000220*    CANTIDAD DE COLUMNAS QUE TRAE ESTE RENGLON                  *
000230*--------------------------------------------------------------*
000240     02  DREP-TOTAL-COLUMNAS            PIC 9(02).
000250     02  FILLER                         PIC X(02).
000260*--------------------------------------------------------------*
000270*    COLUMNAS DEL RENGLON, CADA UNA TIPADA INDEPENDIENTEMENTE    *
000280*    T=TEXTO  N=NUMERICO  D=FECHA  B=LOGICO (BOOLEANO)           *
000290*--------------------------------------------------------------*
000300     02  DREP-COLUMNAS OCCURS 8 TIMES
000310                       INDEXED BY IDX-DREP-COL.
000320         04  DREP-TIPO-COLUMNA          PIC X(01).
000330             88  DREP-COL-TEXTO          VALUE "T".
000340             88  DREP-COL-NUMERICO       VALUE "N".
000350             88  DREP-COL-FECHA          VALUE "D".
000360             88  DREP-COL-LOGICO         VALUE "B".
000370         04  DREP-VALOR-TEXTO           PIC X(30).
000380         04  DREP-VALOR-NUMERICO        PIC S9(09)V9(02).
000390         04  DREP-VALOR-FECHA           PIC 9(08).
000400         04  DREP-VALOR-LOGICO          PIC X(01).
000410         04  FILLER                     PIC X(02).
000420     02  FILLER                         PIC X(05).
