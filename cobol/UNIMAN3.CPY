000010******************************************************************
000020*    C O P Y   U N I M A N 3                                     *
000030*    MAESTRO DE UNIDADES DE MANEJO (BODEGAS FISICAS Y VIRTUALES)  *
000040*    APLICACION          : ALMACEN - RESERVA DE EXISTENCIAS       *
000050*    ARCHIVO             : UNIMAN  (ENTRADA/SALIDA, INDEXADO)     *
000060*    LLAVE PRIMARIA      : UNIM-ID-UNIDAD                         *
000070******************************************************************
000080* 860514 RSG - ALTA DEL MAESTRO, LLAVE POR ID DE UNIDAD          *
000090* 930209 MLG - AGREGADO UNIM-ESTADO PARA DAR DE BAJA UNIDADES    *
000100* 990118 JCH - REVISION Y2K, SIN CAMBIO DE LAYOUT                *
000110******************************************************************
000120 01  REG-UNIMAN.
000130*--------------------------------------------------------------*
000140*    LLAVE PRIMARIA DEL MAESTRO                                  *
000150*--------------------------------------------------------------*
000160     02  UNIM-ID-UNIDAD                 PIC 9(09).
000170*--------------------------------------------------------------*
000180*    PRODUCTO ALOJADO EN LA UNIDAD Y SU UNIDAD DE MEDIDA          *
000190*--------------------------------------------------------------*
000200     02  UNIM-DATOS-PRODUCTO.
000210         04  UNIM-PRODUCTO              PIC 9(09).
000220         04  UNIM-UNIDAD-MEDIDA         PIC X(03).
000230         04  FILLER                     PIC X(01).
000240*--------------------------------------------------------------*
000250*    SALDO DISPONIBLE EN LA UNIDAD AL MOMENTO DE LA CORRIDA       *
000260*--------------------------------------------------------------*
000270     02  UNIM-CANTIDAD-DISPONIBLE       PIC S9(09)V9(03).
000280*--------------------------------------------------------------*
000290*    ESTADO DE LA UNIDAD  A=ACTIVA  R=RESERVADA  D=DESHABILITADA *
000300*--------------------------------------------------------------*
000310     02  UNIM-ESTADO                    PIC X(01).
000320         88  UNIM-ACTIVA                VALUE "A".
000330         88  UNIM-RESERVADA              VALUE "R".
000340         88  UNIM-DESHABILITADA          VALUE "D".
000350     02  FILLER                         PIC X(03).
