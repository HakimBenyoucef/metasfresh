000100******************************************************************
000200* FECHA       : 09/11/1986                                       *
000300* PROGRAMADOR : R. SAGASTUME (RSG)                                *
000400* APLICACION  : ALMACEN - RESERVA DE EXISTENCIAS                  *
000500* PROGRAMA    : ALMCAR1                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : RECONSTRUYE LA RESERVA DE UNA LINEA DE PEDIDO A  *
000800*             : PARTIR DE LOS RENGLONES VIGENTES DEL DETALLE DE  *
000900*             : RESERVA, SUMANDO LA CANTIDAD RESERVADA EN CADA   *
001000*             : UNIDAD VIRTUAL.                                  *
001100* ARCHIVOS    : DETRES=C                                         *
001200* ACCION (ES) : R=REPORTE, C=CONSULTAR                           *
001300* INSTALADO   : DD/MM/AAAA                                       *
001400* BPM/RATIONAL: 103444                                           *
001500* NOMBRE      : CARGA DE RESERVA POR LINEA DE PEDIDO              *
001600* DESCRIPCION : MANTENIMIENTO                                    *
001700******************************************************************
001800*               B I T A C O R A   D E   C A M B I O S            *
001900******************************************************************
002000* 861109 RSG - ALTA DEL PROGRAMA, PRIMERA VERSION DE PRODUCCION  * ALMC0010
002100* 911002 MLG - AGREGA DISTINCION ENTRE SUMA AUSENTE Y SUMA CERO  * ALMC0020
002200* 950306 CAP - VALIDA QUE TODOS LOS RENGLONES COMPARTAN UOM      * ALMC0030
002300* 990118 JCH - REVISION Y2K, SIN CAMBIO DE LAYOUTS                * ALMC0040
002400* 030716 ERD - ESTANDARIZA LLAMADA A RUTINA DE FILE STATUS       * ALMC0050
002500*             (ANTES DEBD1R00, AHORA ALMERR1 PROPIO DEL MODULO)  * ALMC0060
002600* 081014 ERD - REQ BPM 103444: LIMITE DE 200 RENGLONES EN MEMORIA* ALMC0070
002700*             PARA PODER IMPRIMIR TODOS LOS PARES UVH/CANTIDAD   * ALMC0080
002800******************************************************************
002810*  ESTE PROGRAMA RECONSTRUYE, PARA UNA SOLA LINEA DE PEDIDO, EL   *
002820*  ESTADO ACTUAL DE SU RESERVA SIN NECESIDAD DE RECORRER TODA LA  *
002830*  SOLICITUD ORIGINAL: LEE TODO DETRES SECUENCIAL, SE QUEDA SOLO  *
002840*  CON LOS RENGLONES VIGENTES (DETR-BANDERA-VIGENTE = 'Y') QUE    *
002850*  PERTENECEN A LA LINEA DE PEDIDO PEDIDA EN SYSIN, LOS SUMA Y    *
002860*  LOS DEJA EN UNA TABLA EN MEMORIA PARA PODER IMPRIMIRLOS TODOS  *
002870*  AL FINAL (RESERVATION-LOADER, REQ BPM 103444).                 *
002880******************************************************************
002890*  SI UN RENGLON DE DETRES FUE REVERSADO (DETR-BANDERA-VIGENTE   *
002891*  DISTINTO DE 'Y') SE IGNORA POR COMPLETO: NO CUENTA PARA LA     *
002892*  SUMA NI PARA LA TABLA DE RENGLONES QUE SE IMPRIME AL FINAL.    *
002893******************************************************************
002900 ID DIVISION.
003000 PROGRAM-ID.     ALMCAR1.
003100 AUTHOR.         R. SAGASTUME.
003200 INSTALLATION.   DEPARTAMENTO DE SISTEMAS - ALMACENES.
003300 DATE-WRITTEN.   09/11/1986.
003400 DATE-COMPILED.
003500 SECURITY.       CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO.
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM.
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200******************************************************************
004300*              A R C H I V O   D E   E N T R A D A              *
004400******************************************************************
004500     SELECT DETRES ASSIGN TO DETRES
004600            ORGANIZATION  IS SEQUENTIAL
004700            ACCESS        IS SEQUENTIAL
004800            FILE STATUS   IS FS-DETRES
004900                             FSE-DETRES.
005000
005100 DATA DIVISION.
005200 FILE SECTION.
005300*   DETALLE DE RESERVA POR UNIDAD VIRTUAL (YA GENERADO POR ALMRES1)
005400 FD  DETRES.
005410*    MISMO LAYOUT QUE ESCRIBE ALMRES1, COMPARTIDO POR COPY PARA
005420*    QUE NUNCA SE DESALINEEN LOS DOS PROGRAMAS.
005500     COPY DETRES1.
005600 WORKING-STORAGE SECTION.
005700******************************************************************
005800*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
005900******************************************************************
006000 01  WKS-FS-STATUS.
006100     02  WKS-STATUS.
006200         04  FS-DETRES              PIC 9(02) VALUE ZEROES.
006300         04  FSE-DETRES.
006400             08  FSE-RETURN         PIC S9(4) COMP-5 VALUE 0.
006500             08  FSE-FUNCTION       PIC S9(4) COMP-5 VALUE 0.
006600             08  FSE-FEEDBACK       PIC S9(4) COMP-5 VALUE 0.
006700         04  PROGRAMA               PIC X(08) VALUE SPACES.
006800         04  ARCHIVO                PIC X(08) VALUE SPACES.
006900         04  ACCION                 PIC X(10) VALUE SPACES.
007000         04  LLAVE                  PIC X(32) VALUE SPACES.
007100         04  FILLER                 PIC X(04) VALUE SPACES.
007200******************************************************************
007300*              PARAMETROS DE CORRIDA (TARJETA SYSIN)             *
007400******************************************************************
007500 01  WKS-PARAMETROS.
007600     02  WKS-FECHA-PROCESO          PIC 9(08) VALUE ZEROES.
007700     02  WKS-LINEA-PEDIDO-BUSCA     PIC 9(09) VALUE ZEROES.
007800     02  FILLER                     PIC X(01) VALUE SPACES.
007900 01  WKS-FECHA-PROCESO-R REDEFINES WKS-FECHA-PROCESO.
008000     02  WKS-ANIO-PROCESO           PIC 9(04).
008100     02  WKS-MES-PROCESO            PIC 9(02).
008200     02  WKS-DIA-PROCESO            PIC 9(02).
008300******************************************************************
008400*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES        *
008500******************************************************************
008600 01  WKS-VARIABLES-TRABAJO.
008610*       BANDERA DE FIN DE ARCHIVO DETRES
008700     02  WKS-FIN-DETRES             PIC 9(01) COMP VALUE ZERO.
008800         88  FIN-DETRES                        VALUE 1.
008810*       BANDERA: SE ENCONTRO AL MENOS UN RENGLON VIGENTE
008900     02  WKS-SW-ENCONTRADO          PIC 9(01) COMP VALUE ZERO.
009000         88  HAY-RESERVA                       VALUE 1.
009010*       SUMA DE CANTIDAD RESERVADA VIGENTE DE LA LINEA DE PEDIDO
009100     02  WKS-SUMA-RESERVADA         PIC S9(09)V9(03) VALUE ZERO.
009200     02  WKS-SUMA-RESERVADA-R REDEFINES WKS-SUMA-RESERVADA
009300                                    PIC X(12).
009310*       UNIDAD DE MEDIDA COMUN A TODOS LOS RENGLONES DE LA LINEA
009400     02  WKS-UOM-SUMA               PIC X(03) VALUE SPACES.
009500     02  FILLER                     PIC X(02) VALUE SPACES.
009600 01  WKS-MASCARA-CANTIDAD           PIC -(08)9.999 VALUE ZEROES.
009700******************************************************************
009800*     T A B L A   D E   R E N G L O N E S   E N   M E M O R I A  *
009900******************************************************************
010000 01  TABLA-RENGLONES.
010100     02  TR-TOTAL                   PIC 9(04) COMP VALUE ZERO.
010200     02  TR-DETALLE.
010300         04  TR-RENGLON OCCURS 200 TIMES INDEXED BY IDX-TR.
010310             06  TR-VHU-ID          PIC 9(09).
010320             06  TR-CANTIDAD        PIC S9(09)V9(03).
010330     02  TR-DETALLE-ALT REDEFINES TR-DETALLE PIC X(2400).
010340******************************************************************
010350*   081014 ERD - REQ BPM 103444: EL LIMITE DE 200 RENGLONES EN
010360*   MEMORIA SE PUSO PORQUE, ANTES DE ESTE CAMBIO, EL REPORTE
010370*   SOLO MOSTRABA LA SUMA TOTAL Y CONTROL DE CALIDAD PIDIO VER
010380*   EL DESGLOSE POR UNIDAD VIRTUAL PARA RESOLVER DISPUTAS CON
010390*   BODEGA SOBRE CUANTO SE HABIA TOMADO DE CADA UNA.
010400******************************************************************
010410*   SI UNA LINEA DE PEDIDO LLEGARA A TENER MAS DE 200 RENGLONES
010420*   VIGENTES, LOS EXCEDENTES SOLO SE AVISAN EN CONSOLA (VER
010430*   210-ACUMULA-SUMA) PERO SIGUEN SUMANDOSE AL TOTAL; EL LIMITE
010440*   ES SOLO PARA EL DESGLOSE IMPRESO, NO PARA LA SUMA DE CONTROL.
010450******************************************************************
010460*   TR-DETALLE-ALT REDEFINES TR-DETALLE EXISTE PARA POSIBILITAR
010470*   UN VOLCADO BINARIO COMPLETO DE LA TABLA EN DEPURACION, SIN
010480*   TENER QUE RECORRER RENGLON POR RENGLON CON UN INDICE.
010490******************************************************************
011000 PROCEDURE DIVISION.
011100******************************************************************
011200*               S E C C I O N   P R I N C I P A L               *
011300******************************************************************
011400 000-MAIN SECTION.
011500     PERFORM 100-APERTURA-ARCHIVOS THRU 100-APERTURA-ARCHIVOS-E
011600     PERFORM 200-LEE-DETALLES THRU 200-LEE-DETALLES-E
011700        UNTIL FIN-DETRES
011800     PERFORM 220-REPORTA-RESULTADO THRU 220-REPORTA-RESULTADO-E
011900     PERFORM 900-CIERRA-ARCHIVOS THRU 900-CIERRA-ARCHIVOS-E
012000     STOP RUN.
012100 000-MAIN-E. EXIT.
012110******************************************************************
012120*   NOTA: ESTE PROGRAMA SE CORRE A PETICION, UNA LINEA DE PEDIDO
012130*   A LA VEZ, DESDE LA PANTALLA DE CONSULTA DE BODEGA; NO FORMA
012140*   PARTE DEL FLUJO BATCH NOCTURNO DE ALMRES1/ALMINF1.
012150******************************************************************
012160*   LA LINEA DE PEDIDO A CONSULTAR LLEGA EN WKS-PARAMETROS, NO
012170*   HAY PANTALLA NI ARCHIVO DE PARAMETROS ADICIONAL: EL OPERADOR
012180*   TECLEA LA LINEA DE PEDIDO EN LA TARJETA SYSIN DE LA CORRIDA.
012190******************************************************************
012200
012300 100-APERTURA-ARCHIVOS SECTION.
012310*    DETRES SE ABRE SOLO EN INPUT; ESTE PROGRAMA ES DE CONSULTA
012320*    Y NUNCA MODIFICA EL DETALLE DE RESERVA GENERADO POR ALMRES1.
012400     ACCEPT WKS-PARAMETROS FROM SYSIN
012500     MOVE   'ALMCAR1' TO PROGRAMA
012600     OPEN INPUT DETRES
012700     IF FS-DETRES NOT EQUAL 0 AND 97
012800        MOVE 'OPEN'      TO    ACCION
012900        MOVE SPACES      TO    LLAVE
013000        MOVE 'DETRES'    TO    ARCHIVO
013100        CALL 'ALMERR1' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
013200                             FS-DETRES, FSE-DETRES
013300        DISPLAY '>>> ALGO SALIO MAL AL ABRIR ARCHIVO DETRES <<<'
013400                UPON CONSOLE
013500        STOP RUN
013600     END-IF.
013700 100-APERTURA-ARCHIVOS-E. EXIT.
013800
013900******************************************************************
014000*     L E C T U R A   Y   F I L T R O   D E L   D E T A L L E   *
014100******************************************************************
014200 200-LEE-DETALLES SECTION.
014210*    LEE CADA RENGLON DE DETRES SIN IMPORTAR A QUE LINEA DE
014220*    PEDIDO PERTENECE; EL FILTRO POR LINEA DE PEDIDO SE APLICA
014230*    DESPUES DE LA LECTURA, NO HAY ACCESO DIRECTO POR LLAVE
014240*    PORQUE DETRES SE ORGANIZA SECUENCIAL DE SALIDA DE ALMRES1.
014300     READ DETRES NEXT RECORD
014400       AT END
014500          MOVE 1 TO WKS-FIN-DETRES
014600     END-READ
014700     IF FIN-DETRES
014800        GO TO 200-LEE-DETALLES-E
014900     END-IF
015000     IF DETR-LINEA-PEDIDO = WKS-LINEA-PEDIDO-BUSCA
015100        AND DETR-VIGENTE
015200        PERFORM 210-ACUMULA-SUMA THRU 210-ACUMULA-SUMA-E
015300     END-IF.
015400 200-LEE-DETALLES-E. EXIT.
015500
015600 210-ACUMULA-SUMA SECTION.
015610*    911002 MLG - WKS-SW-ENCONTRADO DISTINGUE "NO SE RESERVO
015620*    NADA" (SUMA CERO PORQUE NUNCA ENTRO AQUI) DE "SE RESERVO
015630*    EXACTAMENTE CERO" (QUE EN LA PRACTICA NO OCURRE, PERO EL
015640*    REPORTE DEBE DECIR "AUSENTE" EN EL PRIMER CASO, NO "CERO").
015700     MOVE 1 TO WKS-SW-ENCONTRADO
015800     MOVE DETR-UNIDAD-MEDIDA TO WKS-UOM-SUMA
015900     ADD DETR-CANTIDAD-RESERVADA TO WKS-SUMA-RESERVADA
016000     IF TR-TOTAL < 200
016100        ADD 1 TO TR-TOTAL
016200        MOVE DETR-UNIDAD-VIRTUAL     TO TR-VHU-ID (TR-TOTAL)
016300        MOVE DETR-CANTIDAD-RESERVADA TO TR-CANTIDAD (TR-TOTAL)
016400     ELSE
016500        DISPLAY 'ALMCAR1, TABLA DE RENGLONES LLENA, SE IGNORA '
016600                'UVH: ' DETR-UNIDAD-VIRTUAL UPON CONSOLE
016700     END-IF.
016800 210-ACUMULA-SUMA-E. EXIT.
016900
017000******************************************************************
017100*          R E P O R T E   D E L   R E S U L T A D O            *
017200******************************************************************
017300 220-REPORTA-RESULTADO SECTION.
017310*    950306 CAP - WKS-UOM-SUMA SE TOMA DEL ULTIMO RENGLON LEIDO
017320*    EN 210-ACUMULA-SUMA; SE ASUME QUE TODOS LOS RENGLONES DE
017330*    UNA MISMA LINEA DE PEDIDO COMPARTEN LA MISMA UNIDAD DE
017340*    MEDIDA, YA QUE ASI SE GENERARON EN ALMRES1 A PARTIR DE LA
017350*    MISMA SOLICITUD DE RESERVA.
017400     DISPLAY '******************************************'
017500             UPON CONSOLE
017600     DISPLAY 'LINEA DE PEDIDO CONSULTADA: '
017700             WKS-LINEA-PEDIDO-BUSCA UPON CONSOLE
017800     IF NOT HAY-RESERVA
017900        DISPLAY 'RESERVA AUSENTE, NO HAY RENGLONES VIGENTES'
018000                UPON CONSOLE
018100     ELSE
018200        PERFORM 221-IMPRIME-RENGLON THRU 221-IMPRIME-RENGLON-E
018300           VARYING IDX-TR FROM 1 BY 1 UNTIL IDX-TR > TR-TOTAL
018400        MOVE WKS-SUMA-RESERVADA TO WKS-MASCARA-CANTIDAD
018500        DISPLAY 'SUMA RESERVADA: ' WKS-MASCARA-CANTIDAD
018600                ' ' WKS-UOM-SUMA UPON CONSOLE
018700     END-IF
018800     DISPLAY '******************************************'
018900             UPON CONSOLE.
019000 220-REPORTA-RESULTADO-E. EXIT.
019100
019200 221-IMPRIME-RENGLON SECTION.
019210*    081014 ERD - UN RENGLON DE CONSOLA POR CADA PAR UNIDAD
019220*    VIRTUAL/CANTIDAD GUARDADO EN LA TABLA, EN EL MISMO ORDEN
019230*    EN QUE SE LEYERON DE DETRES (REQ BPM 103444).
019300     DISPLAY '  UVH: ' TR-VHU-ID (IDX-TR)
019400             '  CANTIDAD: ' TR-CANTIDAD (IDX-TR) UPON CONSOLE.
019500 221-IMPRIME-RENGLON-E. EXIT.
019600
019700 900-CIERRA-ARCHIVOS SECTION.
019710*    UNICO ARCHIVO DEL PROGRAMA; SE CIERRA TAMBIEN DESDE EL
019720*    MANEJADOR DE ERROR DE APERTURA EN 100-APERTURA-ARCHIVOS.
019800     CLOSE DETRES.
019900 900-CIERRA-ARCHIVOS-E. EXIT.
