000010******************************************************************
000020*    C O P Y   S O L R E S 2                                     *
000030*    MAESTRO DE TRABAJO : SOLICITUD DE RESERVA DE UNIDADES        *
000040*    APLICACION          : ALMACEN - RESERVA DE EXISTENCIAS       *
000050*    ARCHIVO             : SOLRES  (ENTRADA, SECUENCIAL)          *
000060******************************************************************
000070* 860514 RSG - ALTA DEL LAYOUT, TOMA 10 BODEGAS ORIGEN POR LINEA *
000080* 990118 JCH - AMPLIADO SOLR-TOTAL-UNIDADES A DOS DIGITOS (Y2K)  *
000090* 060822 ERD - FILLER DE CIERRE PARA CUADRAR CON COBISPF         *
000100******************************************************************
000110 01  REG-SOLRES.
000120*--------------------------------------------------------------*
000130*    LLAVE DE LA LINEA DE PEDIDO QUE SOLICITA LA RESERVA         *
000140*--------------------------------------------------------------*
000150     02  SOLR-LLAVE.
000160         04  SOLR-LINEA-PEDIDO          PIC 9(09).
000170         04  FILLER                     PIC X(01).
000180*--------------------------------------------------------------*
000190*    PRODUCTO Y UNIDAD DE MEDIDA SOLICITADOS                    *
000200*--------------------------------------------------------------*
000210     02  SOLR-DATOS-PRODUCTO.
000220         04  SOLR-PRODUCTO              PIC 9(09).
000230         04  SOLR-UNIDAD-MEDIDA          PIC X(03).
000240         04  FILLER                     PIC X(01).
000250*--------------------------------------------------------------*
000260*    CANTIDAD SOLICITADA, TRES DECIMALES COMO EN COBISPF         *
000270*--------------------------------------------------------------*
000280     02  SOLR-CANTIDAD-SOLICITA         PIC S9(09)V9(03).
000290*--------------------------------------------------------------*
000300*    ESTADO DEL DOCUMENTO DE VENTA (ORIGEN PARA ELEGIBILIDAD)    *
000310*--------------------------------------------------------------*
000320     02  SOLR-ESTADO-DOCUMENTO          PIC X(02).
000330*--------------------------------------------------------------*
000340*    BODEGAS (UNIDADES DE MANEJO) ORIGEN, MAXIMO DIEZ            *
000350*--------------------------------------------------------------*
000360     02  SOLR-CONTROL-UNIDADES.
000370         04  SOLR-TOTAL-UNIDADES        PIC 9(02).
000380         04  FILLER                     PIC X(02).
000390     02  SOLR-UNIDADES-ORIGEN OCCURS 10 TIMES
000400                               INDEXED BY IDX-SOLR-UNI.
000410         04  SOLR-UNIDAD-ID             PIC 9(09).
000420*--------------------------------------------------------------*
000430*    VISTA PLANA DE LAS DIEZ BODEGAS ORIGEN, PARA VOLCADOS       *
000440*    DE AUDITORIA (MISMO RECURSO QUE TABLA-DIAS EN CIERRES1)     *
000450*--------------------------------------------------------------*
000460     02  SOLR-UNIDADES-ORIGEN-ALT REDEFINES SOLR-UNIDADES-ORIGEN
000470                                   PIC X(90).
000480     02  FILLER                         PIC X(08).
