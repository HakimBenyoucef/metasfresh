000100******************************************************************
000200* FECHA       : 22/09/1986                                       *
000300* PROGRAMADOR : R. SAGASTUME (RSG)                                *
000400* APLICACION  : ALMACEN - RESERVA DE EXISTENCIAS                  *
000500* PROGRAMA    : ALMVAL1                                          *
000600* TIPO        : SUBPROGRAMA                                      *
000700* DESCRIPCION : RUTINA COMUN DE VALIDACIONES DEL MODULO DE       *
000800*             : ALMACEN. DESPACHA POR CODIGO DE FUNCION: VALIDA  *
000900*             : IDENTIFICADOR DE SOCIO DE NEGOCIO (1) Y VALIDA   *
001000*             : PAREJA DE CANDIDATOS PARA ASIGNACION DE          *
001100*             : REEMBOLSOS (2).                                  *
001200* ARCHIVOS    : NO APLICA                                        *
001300* PROGRAMA(S) : NO APLICA                                        *
001400* INSTALADO   : DD/MM/AAAA                                       *
001500* BPM/RATIONAL: 103446                                           *
001600* NOMBRE      : VALIDACIONES COMUNES DEL MODULO DE ALMACEN       *
001700* DESCRIPCION : MANTENIMIENTO                                    *
001800******************************************************************
001900*               B I T A C O R A   D E   C A M B I O S            *
002000******************************************************************
002100* 860922 RSG - ALTA DEL SUBPROGRAMA, VALIDA SOCIO DE NEGOCIO     * ALMV0010
002200* 911002 MLG - AGREGA MODO ESTRICTO DE CONSTRUCCION DE SOCIO     * ALMV0020
002300* 950306 CAP - AGREGA VALIDACION DE PAREJA DE ASIGNACION (F=2)   * ALMV0030
002400* 990118 JCH - REVISION Y2K, SIN CAMBIO DE LOGICA                * ALMV0040
002500* 030716 ERD - ESTANDARIZA DESPACHO POR CODIGO DE FUNCION        * ALMV0050
002600*             PARA COMPARTIR UN SOLO PUNTO DE ENTRADA            * ALMV0060
002700******************************************************************
002710*  SUBPROGRAMA COMPARTIDO DE VALIDACIONES QUE NO MERECEN SU       *
002720*  PROPIO PROGRAMA BATCH: RECIBE UN CODIGO DE FUNCION EN          *
002730*  LK-FUNCION Y DESPACHA A LA RUTINA QUE CORRESPONDE, IGUAL QUE   *
002740*  UN "CASE" DE VALIDACIONES PEQUENAS PARA TODO EL MODULO DE      *
002750*  ALMACEN. SE LLAMA POR CALL DESDE CUALQUIER PROGRAMA QUE        *
002760*  NECESITE ESTAS REGLAS, NO SOLO DESDE LOS PROGRAMAS DE RESERVA. *
002770******************************************************************
002780*  FUNCION 1 NORMALIZA UN IDENTIFICADOR DE SOCIO DE NEGOCIO QUE   *
002790*  PUEDE LLEGAR AUSENTE (<=0) DESDE LA CAPTURA, DEVOLVIENDO UN    *
002791*  VALOR POR DEFECTO O UN ERROR SEGUN EL MODO PEDIDO POR QUIEN    *
002792*  LLAMA. FUNCION 2 VALIDA QUE UNA PAREJA FACTURA/CONFIGURACION   *
002793*  TENGA TODOS LOS COMPONENTES PRESENTES ANTES DE ASIGNARLA.      *
002794******************************************************************
002800 ID DIVISION.
002900 PROGRAM-ID.     ALMVAL1.
003000 AUTHOR.         R. SAGASTUME.
003100 INSTALLATION.   DEPARTAMENTO DE SISTEMAS - ALMACENES.
003200 DATE-WRITTEN.   22/09/1986.
003300 DATE-COMPILED.
003400 SECURITY.       CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO.
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM.
003900 DATA DIVISION.
004000 WORKING-STORAGE SECTION.
004100******************************************************************
004200*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES        *
004300******************************************************************
004400 01  WKS-VARIABLES-TRABAJO.
004410*       CONTADOR DE LLAMADAS A LA FUNCION 1 EN ESTA EJECUCION
004500     02  WKS-TOTAL-SOCIO            PIC 9(07) COMP VALUE ZERO.
004510*       CONTADOR DE LLAMADAS A LA FUNCION 2 EN ESTA EJECUCION
004600     02  WKS-TOTAL-PAREJA           PIC 9(07) COMP VALUE ZERO.
004700     02  FILLER                     PIC X(02) VALUE SPACES.
004800 01  WKS-FECHA-LLAMADA              PIC 9(06) VALUE ZEROES.
004900 01  WKS-FECHA-LLAMADA-R REDEFINES WKS-FECHA-LLAMADA.
005000     02  WKS-ANIO-LLAM              PIC 9(02).
005100     02  WKS-MES-LLAM               PIC 9(02).
005200     02  WKS-DIA-LLAM               PIC 9(02).
005300******************************************************************
005400*         TABLA DE TEXTOS DE RESPUESTA - VALIDA SOCIO             *
005500******************************************************************
005600 01  TABLA-TEXTOS-SOCIO.
005700     02  FILLER PIC X(40) VALUE 'SOCIO DE NEGOCIO VALIDO                '.
005800     02  FILLER PIC X(40) VALUE 'SOCIO AUSENTE, SE USA VALOR POR DEFECTO '.
005900     02  FILLER PIC X(40) VALUE 'ERROR, NO SE PUEDE CONSTRUIR SOCIO <=0  '.
006000 01  F-TEXTOS-SOCIO REDEFINES TABLA-TEXTOS-SOCIO.
006100     02  TEXTO-SOCIO OCCURS 3 TIMES PIC X(40).
006200******************************************************************
006300*      TABLA DE TEXTOS DE RESPUESTA - VALIDA PAREJA ASIGNACION    *
006400******************************************************************
006500 01  TABLA-TEXTOS-PAREJA.
006600     02  FILLER PIC X(40) VALUE 'PAREJA DE ASIGNACION VALIDA             '.
006700     02  FILLER PIC X(40) VALUE 'PAREJA RECHAZADA, FALTAN COMPONENTES    '.
006800 01  F-TEXTOS-PAREJA REDEFINES TABLA-TEXTOS-PAREJA.
006900     02  TEXTO-PAREJA OCCURS 2 TIMES PIC X(40).
007000 LINKAGE SECTION.
007100******************************************************************
007200*          PARAMETRO COMUN: CODIGO DE FUNCION A EJECUTAR         *
007300*          1 = VALIDA SOCIO DE NEGOCIO                           *
007400*          2 = VALIDA PAREJA DE CANDIDATOS PARA ASIGNACION       *
007500******************************************************************
007600 01  LK-FUNCION                     PIC 9(01).
007700******************************************************************
007800*          PARAMETROS PROPIOS DE LA FUNCION 1 (SOCIO)            *
007900******************************************************************
008000 01  LK-SOCIO-ID                    PIC S9(09).
008010*       NUMERO DE SOCIO DE NEGOCIO TAL COMO LLEGA DEL RENGLON
008020*       DE SOLICITUD. PUEDE VENIR EN CERO O NEGATIVO CUANDO EL
008030*       CAPTURISTA NO LO DIGITO.
008100 01  LK-SOCIO-DEFECTO                PIC S9(09).
008110*       SOCIO A USAR CUANDO LK-SOCIO-ID NO ES UTILIZABLE Y EL
008120*       MODO ES 'N' (NORMALIZA).
008200 01  LK-SOCIO-MODO                  PIC X(01).
008300*        'N' = NORMALIZA (OF-OR-NULL / TO-ID-OR-DEFAULT)
008400*        'C' = CONSTRUYE EN MODO ESTRICTO (ERROR SI ID <= 0)
008500 01  LK-SOCIO-VALIDO                PIC X(01).
008600 01  LK-SOCIO-RESULTANTE            PIC S9(09).
008700******************************************************************
008800*      PARAMETROS PROPIOS DE LA FUNCION 2 (PAREJA ASIGNACION)    *
008900******************************************************************
009000 01  LK-FACTURA-REEMBOLSO-PRESENTE  PIC X(01).
009010*       'S' SI EL RENGLON TRAE UNA FACTURA DE REEMBOLSO; 'N' SI
009020*       EL CAMPO LLEGO EN BLANCO.
009100 01  LK-FACTURA-ASIGNABLE-PRESENTE  PIC X(01).
009200 01  LK-FACTURA-ASIGNABLE-ID        PIC 9(09).
009210*       FACTURA CONTRA LA QUE SE QUIERE ASIGNAR EL REEMBOLSO.
009300 01  LK-CONFIG-REEMBOLSO-PRESENTE   PIC X(01).
009400 01  LK-CONFIG-REEMBOLSO-ID         PIC 9(09).
009410*       CONFIGURACION DE REEMBOLSO QUE AMPARA LA PAREJA, SEGUN
009420*       EL CATALOGO DE PARAMETROS DE LA BODEGA.
009500 01  LK-PAREJA-VALIDA               PIC X(01).
009510*       'S'/'N' DE SALIDA: INDICA SI LA PAREJA FACTURA/CONFIG
009520*       QUEDO VALIDADA PARA SER GRABADA EN RESRES1.
009600******************************************************************
009700*              SALIDA COMUN A AMBAS FUNCIONES                    *
009800******************************************************************
009900 01  LK-CODIGO-RESPUESTA            PIC 9(02).
009910*       00 = OK, 99 = ERROR DE VALIDACION. EL LLAMADOR DECIDE
009920*       SI RECHAZA EL RENGLON O LO DEJA PASAR SEGUN LA FUNCION.
010000 01  LK-TEXTO-RESPUESTA             PIC X(40).
010010*       MENSAJE BREVE PARA BITACORA O PANTALLA DE CAPTURA.
010100 PROCEDURE DIVISION USING LK-FUNCION,
010200         LK-SOCIO-ID, LK-SOCIO-DEFECTO, LK-SOCIO-MODO,
010300         LK-SOCIO-VALIDO, LK-SOCIO-RESULTANTE,
010400         LK-FACTURA-REEMBOLSO-PRESENTE,
010500         LK-FACTURA-ASIGNABLE-PRESENTE, LK-FACTURA-ASIGNABLE-ID,
010600         LK-CONFIG-REEMBOLSO-PRESENTE, LK-CONFIG-REEMBOLSO-ID,
010700         LK-PAREJA-VALIDA, LK-CODIGO-RESPUESTA, LK-TEXTO-RESPUESTA.
010800 100-PRINCIPAL SECTION.
010810*    030716 ERD - UN SOLO PUNTO DE ENTRADA PARA TODO EL
010820*    SUBPROGRAMA, DESPACHADO POR LK-FUNCION, PARA QUE CUALQUIER
010830*    PROGRAMA DEL MODULO HAGA UN SOLO CALL 'ALMVAL1' SIN
010840*    IMPORTAR CUAL VALIDACION NECESITA.
010900     ACCEPT WKS-FECHA-LLAMADA FROM DATE
011000     MOVE SPACES TO LK-TEXTO-RESPUESTA
011100     MOVE 0      TO LK-CODIGO-RESPUESTA
011200     EVALUATE LK-FUNCION
011300        WHEN 1
011400           PERFORM 210-VALIDA-SOCIO THRU 210-VALIDA-SOCIO-E
011500        WHEN 2
011600           PERFORM 220-VALIDA-PAREJA THRU 220-VALIDA-PAREJA-E
011700        WHEN OTHER
011800           MOVE 99 TO LK-CODIGO-RESPUESTA
011900           MOVE 'CODIGO DE FUNCION DESCONOCIDO EN ALMVAL1'
012000                TO LK-TEXTO-RESPUESTA
012100     END-EVALUATE
012200     DISPLAY 'ALMVAL1 - FUNCION: ' LK-FUNCION
012300             '  FECHA: ' WKS-DIA-LLAM '/' WKS-MES-LLAM
012400             '/' WKS-ANIO-LLAM UPON CONSOLE
012500     DISPLAY 'ALMVAL1 - RESPUESTA: ' LK-CODIGO-RESPUESTA
012600             ' ' LK-TEXTO-RESPUESTA UPON CONSOLE
012700     GOBACK.
012800 100-PRINCIPAL-E. EXIT.
012900
013000******************************************************************
013100*       F U N C I O N   1  -  V A L I D A   S O C I O            *
013200******************************************************************
013300 210-VALIDA-SOCIO SECTION.
013310*    860922 RSG - UN ID DE SOCIO MAYOR A CERO SE CONSIDERA
013320*    VALIDO TAL CUAL; UN ID AUSENTE (<=0) SE RESUELVE SEGUN
013330*    LK-SOCIO-MODO (VER NOTA EN LA LINKAGE SECTION).
013400     ADD 1 TO WKS-TOTAL-SOCIO
013500     IF LK-SOCIO-ID > 0
013600        MOVE 'Y' TO LK-SOCIO-VALIDO
013700        MOVE LK-SOCIO-ID TO LK-SOCIO-RESULTANTE
013800        MOVE 0 TO LK-CODIGO-RESPUESTA
013900        MOVE TEXTO-SOCIO (1) TO LK-TEXTO-RESPUESTA
014000     ELSE
014100        MOVE 'N' TO LK-SOCIO-VALIDO
014150*          911002 MLG - MODO 'C' (ESTRICTO): UN SOCIO AUSENTE
014160*          ES ERROR, NO SE CONSTRUYE NADA POR DEFECTO
014200        IF LK-SOCIO-MODO = 'C'
014300           MOVE ZERO TO LK-SOCIO-RESULTANTE
014400           MOVE 9 TO LK-CODIGO-RESPUESTA
014500           MOVE TEXTO-SOCIO (3) TO LK-TEXTO-RESPUESTA
014600        ELSE
014650*             MODO 'N' (NORMAL): SE USA EL VALOR POR DEFECTO
014660*             QUE TRAJO QUIEN LLAMA
014700           MOVE LK-SOCIO-DEFECTO TO LK-SOCIO-RESULTANTE
014800           MOVE 1 TO LK-CODIGO-RESPUESTA
014900           MOVE TEXTO-SOCIO (2) TO LK-TEXTO-RESPUESTA
015000        END-IF
015100     END-IF.
015200 210-VALIDA-SOCIO-E. EXIT.
015300
015400******************************************************************
015500*  F U N C I O N   2  -  V A L I D A   P A R E J A   D E         *
015600*                        A S I G N A C I O N                     *
015700******************************************************************
015800 220-VALIDA-PAREJA SECTION.
015810*    950306 CAP - UNA PAREJA DE ASIGNACION SOLO ES VALIDA SI
015820*    LOS CUATRO COMPONENTES (FACTURA DE REEMBOLSO, FACTURA
015830*    ASIGNABLE, SU ID, Y LA CONFIGURACION DE REEMBOLSO CON SU
015840*    ID) ESTAN PRESENTES A LA VEZ; CUALQUIER AUSENCIA RECHAZA
015850*    LA PAREJA COMPLETA, NO HAY VALIDACION PARCIAL.
015900     ADD 1 TO WKS-TOTAL-PAREJA
016000     IF LK-FACTURA-REEMBOLSO-PRESENTE = 'Y'
016100        AND LK-FACTURA-ASIGNABLE-PRESENTE = 'Y'
016200        AND LK-FACTURA-ASIGNABLE-ID NOT = ZERO
016300        AND LK-CONFIG-REEMBOLSO-PRESENTE = 'Y'
016400        AND LK-CONFIG-REEMBOLSO-ID NOT = ZERO
016500        MOVE 'Y' TO LK-PAREJA-VALIDA
016600        MOVE 0 TO LK-CODIGO-RESPUESTA
016700        MOVE TEXTO-PAREJA (1) TO LK-TEXTO-RESPUESTA
016800     ELSE
016900        MOVE 'N' TO LK-PAREJA-VALIDA
017000        MOVE 2 TO LK-CODIGO-RESPUESTA
017100        MOVE TEXTO-PAREJA (2) TO LK-TEXTO-RESPUESTA
017200     END-IF.
017300 220-VALIDA-PAREJA-E. EXIT.
