000100******************************************************************
000200* FECHA       : 14/05/1986                                       *
000300* PROGRAMADOR : R. SAGASTUME (RSG)                                *
000400* APLICACION  : ALMACEN - RESERVA DE EXISTENCIAS                  *
000500* PROGRAMA    : ALMERR1                                          *
000600* TIPO        : SUBPROGRAMA                                      *
000700* DESCRIPCION : RUTINA COMUN QUE DESPLIEGA EN CONSOLA EL DETALLE *
000800*             : DE UN FILE-STATUS/FSE DE ERROR, PARA QUE LOS     *
000900*             : PROGRAMAS DEL MODULO DE ALMACEN NO DEPENDAN DE   *
001000*             : LA RUTINA DE SISTEMAS DEBD1R00.                  *
001100* ARCHIVOS    : NO APLICA                                        *
001200* PROGRAMA(S) : NO APLICA                                        *
001300* INSTALADO   : DD/MM/AAAA                                       *
001400* BPM/RATIONAL: 103443                                           *
001500* NOMBRE      : BITACORA DE FILE STATUS DEL MODULO DE ALMACEN    *
001600* DESCRIPCION : MANTENIMIENTO                                    *
001700******************************************************************
001710*   ESTE SUBPROGRAMA NO ABRE NI CIERRA ARCHIVOS PROPIOS. RECIBE  *
001720*   POR LINKAGE EL NOMBRE DEL PROGRAMA QUE LLAMA, EL ARCHIVO     *
001730*   INVOLUCRADO, LA ACCION (OPEN/READ/WRITE/REWRITE), LA LLAVE   *
001740*   LEIDA O ESCRITA Y EL FILE-STATUS/FSE DEVUELTO POR EL VERBO.  *
001750*   SOLO DESPLIEGA EL DETALLE EN CONSOLA; NO DETIENE EL PROGRAMA *
001760*   LLAMADOR NI ESCRIBE A ARCHIVO DE BITACORA EN DISCO.          *
001770******************************************************************
001800*               B I T A C O R A   D E   C A M B I O S            *
001900******************************************************************
002000* 860514 RSG - ALTA DEL SUBPROGRAMA, COPIA LOCAL DE DEBD1R00     * ALME0010
002100* 910711 MLG - AGREGA TEXTO PARA STATUS 23/35/92                * ALME0020
002150* 960822 MLG - AGREGA LLAVE DE AUDITORIA PROGRAMA/ARCHIVO PARA   * ALME0025
002160*             CORRELACIONAR AVISOS EN CONSOLA DE OPERACION      * ALME0026
002200* 990118 JCH - REVISION Y2K, SIN CAMBIO DE LOGICA                * ALME0030
002300* 030716 ERD - ESTANDARIZA NOMBRE DEL SUBPROGRAMA A ALME1 PARA   * ALME0040
002400*             QUE TODOS LOS PROGRAMAS DEL ALMACEN LO COMPARTAN   * ALME0050
002450* 120214 JCH - REQ BPM 103443: SE AGREGA DESPLIEGUE DE LOS TRES  * ALME0060
002460*             CAMPOS FSE (RETURN/FUNCTION/FEEDBACK) JUNTO CON EL * ALME0070
002470*             FILE-STATUS TRADICIONAL, PARA DIAGNOSTICOS DE VSAM * ALME0080
002500******************************************************************
002600 ID DIVISION.
002700 PROGRAM-ID.     ALMERR1.
002800 AUTHOR.         R. SAGASTUME.
002900 INSTALLATION.   DEPARTAMENTO DE SISTEMAS - ALMACENES.
003000 DATE-WRITTEN.   14/05/1986.
003100 DATE-COMPILED.
003200 SECURITY.       CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO.
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SPECIAL-NAMES.
003600     C01 IS TOP-OF-FORM.
003700 DATA DIVISION.
003800 WORKING-STORAGE SECTION.
003900******************************************************************
004000*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES        *
004100******************************************************************
004200 01  WKS-VARIABLES-TRABAJO.
004300     02  WKS-INDICE                 PIC 9(02) COMP VALUE ZERO.
004310*           SUBINDICE DE TABLA (NO SE USA EN LA VERSION ACTUAL,
004320*           SE CONSERVA PARA UNA FUTURA BUSQUEDA BINARIA).
004400     02  WKS-TOTAL-LLAMADAS         PIC 9(07) COMP VALUE ZERO.
004410*           CUENTA CUANTAS VECES SE HA INVOCADO ESTE SUBPROGRAMA
004420*           DESDE QUE INICIO EL JOB; SOLO INFORMATIVO.
004500     02  WKS-DESC-STATUS            PIC X(40) VALUE SPACES.
004510*           TEXTO EXPLICATIVO DEL FILE-STATUS, TOMADO DE LA
004520*           TABLA-TEXTOS-STATUS MAS ABAJO.
004600     02  FILLER                     PIC X(02) VALUE SPACES.
004700 01  WKS-FECHA-REGISTRO             PIC 9(06) VALUE ZEROES.
004710*       FECHA DEL SISTEMA AL MOMENTO DEL AVISO, FORMATO AAMMDD.
004800 01  WKS-FECHA-REGISTRO-R REDEFINES WKS-FECHA-REGISTRO.
004900     02  WKS-ANIO-REG               PIC 9(02).
005000     02  WKS-MES-REG                PIC 9(02).
005100     02  WKS-DIA-REG                PIC 9(02).
005200******************************************************************
005300*        TABLA DE TEXTOS POR FILE-STATUS NUMERICO (00-99)         *
005400******************************************************************
005410*     EL INDICE DE TEXTO-STATUS NO ES EL VALOR DEL FILE-STATUS;
005420*     200-DICCIONARIO-FS TRADUCE EL STATUS REAL AL SUBINDICE 1-6
005430*     QUE CORRESPONDE AL RENGLON DESCRIPTIVO ADECUADO.
005500 01  TABLA-TEXTOS-STATUS.
005600     02  FILLER PIC X(40) VALUE 'OPERACION CORRECTA                     '.
005700     02  FILLER PIC X(40) VALUE 'REGISTRO DUPLICADO / FIN DE ARCHIVO     '.
005800     02  FILLER PIC X(40) VALUE 'ERROR DE APERTURA, ARCHIVO NO EXISTE    '.
005900     02  FILLER PIC X(40) VALUE 'LLAVE NO ENCONTRADA EN EL ARCHIVO       '.
006000     02  FILLER PIC X(40) VALUE 'REGISTRO YA EXISTE CON ESA LLAVE        '.
006100     02  FILLER PIC X(40) VALUE 'ERROR DE ENTRADA/SALIDA NO CLASIFICADO  '.
006200 01  F-TEXTOS REDEFINES TABLA-TEXTOS-STATUS.
006300     02  TEXTO-STATUS OCCURS 6 TIMES PIC X(40).
006330 01  WKS-LLAVE-AUDITORIA.
006335*       PROGRAMA + ARCHIVO CONCATENADOS, PARA QUE EL OPERADOR
006336*       PUEDA CORRELACIONAR AVISOS CONSECUTIVOS DE UNA MISMA
006337*       CORRIDA CUANDO VARIOS PROGRAMAS COMPARTEN LA CONSOLA.
006340     02  WKS-LLAVE-PROGRAMA        PIC X(08).
006350     02  WKS-LLAVE-ARCHIVO         PIC X(08).
006360 01  WKS-LLAVE-AUDITORIA-R REDEFINES WKS-LLAVE-AUDITORIA
006370                                     PIC X(16).
006400 LINKAGE SECTION.
006500 01  LK-PROGRAMA                    PIC X(08).
006510*       NOMBRE DEL PROGRAMA QUE HACE EL CALL (EJ. ALMRES1).
006600 01  LK-ARCHIVO                     PIC X(08).
006610*       NOMBRE LOGICO DEL ARCHIVO DONDE OCURRIO EL EVENTO
006620*       (EJ. SOLRES, UNIMAN, DETRES, RESRES).
006700 01  LK-ACCION                      PIC X(10).
006710*       VERBO DE ENTRADA/SALIDA QUE SE EJECUTABA (OPEN, READ,
006720*       WRITE, REWRITE, CLOSE) SEGUN LO ENVIE EL LLAMADOR.
006800 01  LK-LLAVE                       PIC X(32).
006810*       LLAVE DEL REGISTRO INVOLUCRADO, EN BLANCO SI EL EVENTO
006820*       ES DE APERTURA O CIERRE DE ARCHIVO.
006900 01  LK-FILE-STATUS                 PIC 9(02).
006910*       FILE-STATUS DE DOS POSICIONES DEVUELTO POR EL VERBO.
007000 01  LK-FSE-STATUS.
007010*       CAMPO EXTENDIDO DE FILE STATUS (FSE), SOLO SIGNIFICATIVO
007020*       PARA ARCHIVOS VSAM; EN ARCHIVOS SECUENCIALES LLEGA CERO.
007100     02  LK-FSE-RETURN              PIC S9(4) COMP-5.
007200     02  LK-FSE-FUNCTION            PIC S9(4) COMP-5.
007300     02  LK-FSE-FEEDBACK            PIC S9(4) COMP-5.
007400 PROCEDURE DIVISION USING LK-PROGRAMA, LK-ARCHIVO, LK-ACCION,
007500                          LK-LLAVE, LK-FILE-STATUS, LK-FSE-STATUS.
007600 100-PRINCIPAL SECTION.
007610*       UNICO PARRAFO DE ENTRADA DEL SUBPROGRAMA. TRADUCE EL
007620*       STATUS, ARMA LA LLAVE DE AUDITORIA Y DESPLIEGA TODO EN
007630*       UNA SOLA TANDA DE DISPLAY PARA QUE EL OPERADOR VEA EL
007640*       AVISO COMPLETO JUNTO EN LA CONSOLA.
007700     ADD 1 TO WKS-TOTAL-LLAMADAS
007710     ACCEPT WKS-FECHA-REGISTRO FROM DATE
007750     MOVE LK-PROGRAMA TO WKS-LLAVE-PROGRAMA
007760     MOVE LK-ARCHIVO  TO WKS-LLAVE-ARCHIVO
007800     PERFORM 200-DICCIONARIO-FS THRU 200-DICCIONARIO-FS-E
007900     DISPLAY '>>>>>>>> BITACORA DE FILE STATUS - ALMACEN <<<<<<<<'
008000             UPON CONSOLE
008010     DISPLAY 'FECHA DEL REGISTRO: ' WKS-DIA-REG '/' WKS-MES-REG
008020             '/' WKS-ANIO-REG UPON CONSOLE
008100     DISPLAY 'PROGRAMA : ' LK-PROGRAMA '  ARCHIVO: ' LK-ARCHIVO
008200             UPON CONSOLE
008300     DISPLAY 'ACCION   : ' LK-ACCION   '  LLAVE  : ' LK-LLAVE
008400             UPON CONSOLE
008500     DISPLAY 'STATUS   : ' LK-FILE-STATUS ' - ' WKS-DESC-STATUS
008600             UPON CONSOLE
008650     DISPLAY 'LLAVE AUDITORIA: ' WKS-LLAVE-AUDITORIA-R
008660             UPON CONSOLE
008700     DISPLAY 'FSE      : ' LK-FSE-RETURN ' / ' LK-FSE-FUNCTION
008800             ' / ' LK-FSE-FEEDBACK
008900             UPON CONSOLE
008950*       EL CALL NO RECIBE CODIGO DE RETORNO; EL LLAMADOR DECIDE
008960*       SI CONTINUA O ABORTA SEGUN SU PROPIA LOGICA DE NEGOCIO.
009000     GOBACK.
009100 100-PRINCIPAL-E. EXIT.
009200
009300******************************************************************
009400*     T R A D U C E   E L   F I L E - S T A T U S   A   T E X T O*
009500******************************************************************
009600 200-DICCIONARIO-FS SECTION.
009610*       TRADUCE EL FILE-STATUS NUMERICO QUE LLEGO POR LINKAGE AL
009620*       RENGLON DESCRIPTIVO CORRESPONDIENTE DE TABLA-TEXTOS-
009630*       STATUS. SOLO SE CUBREN LOS STATUS QUE REALMENTE PUEDEN
009640*       OCURRIR CONTRA LOS ARCHIVOS DEL MODULO DE ALMACEN;
009650*       CUALQUIER OTRO CAE EN WHEN OTHER.
009700     EVALUATE LK-FILE-STATUS
009800        WHEN 00
009810*              00 = OPERACION CORRECTA.
009900           MOVE TEXTO-STATUS (1) TO WKS-DESC-STATUS
010000        WHEN 02 WHEN 10
010010*              02 = DUPLICADO EN LLAVE ALTERNA; 10 = FIN DE
010020*              ARCHIVO EN LECTURA SECUENCIAL.
010100           MOVE TEXTO-STATUS (2) TO WKS-DESC-STATUS
010200        WHEN 35 WHEN 41
010210*              35 = ARCHIVO NO EXISTE AL ABRIR; 41 = SE INTENTO
010220*              ABRIR UN ARCHIVO YA ABIERTO.
010300           MOVE TEXTO-STATUS (3) TO WKS-DESC-STATUS
010400        WHEN 23
010410*              23 = LLAVE NO ENCONTRADA EN LECTURA O REWRITE.
010500           MOVE TEXTO-STATUS (4) TO WKS-DESC-STATUS
010600        WHEN 22
010610*              22 = INTENTO DE GRABAR UNA LLAVE DUPLICADA.
010700           MOVE TEXTO-STATUS (5) TO WKS-DESC-STATUS
010800        WHEN OTHER
010810*              CUALQUIER OTRO STATUS (92, ETC.) SE REPORTA COMO
010820*              ERROR DE E/S NO CLASIFICADO; REVISAR MANUALES.
010900           MOVE TEXTO-STATUS (6) TO WKS-DESC-STATUS
011000     END-EVALUATE.
011100 200-DICCIONARIO-FS-E. EXIT.
