000010******************************************************************
000020*    C O P Y   D E T R E S 1                                     *
000030*    DETALLE DE RESERVA POR UNIDAD DE MANEJO VIRTUAL              *
000040*    APLICACION          : ALMACEN - RESERVA DE EXISTENCIAS       *
000050*    ARCHIVO             : DETRES  (SALIDA EN ALMRES1,             *
000060*                                   ENTRADA EN ALMCAR1)           *
000070******************************************************************
000080* 860514 RSG - ALTA DEL LAYOUT, UNA LINEA POR BODEGA ASIGNADA    *
000090* 941130 CAP - AGREGADO DETR-BANDERA-VIGENTE PARA REVERSOS       *
000100* 030716 ERD - FILLER DE CIERRE, SOLICITADO POR CONTROL CALIDAD  *
000110******************************************************************
000120 01  REG-DETRES.
000130*--------------------------------------------------------------*
000140*    LINEA DE PEDIDO A LA QUE PERTENECE ESTE RENGLON DE RESERVA  *
000150*--------------------------------------------------------------*
000160     02  DETR-LINEA-PEDIDO              PIC 9(09).
000170*--------------------------------------------------------------*
000180*    UNIDAD DE MANEJO VIRTUAL CREADA PARA ESTE RENGLON           *
000190*--------------------------------------------------------------*
000200     02  DETR-UNIDAD-VIRTUAL            PIC 9(09).
000210*--------------------------------------------------------------*
000220*    CANTIDAD RESERVADA DE ESA UNIDAD Y SU UNIDAD DE MEDIDA      *
000230*--------------------------------------------------------------*
000240     02  DETR-DATOS-CANTIDAD.
000250         04  DETR-CANTIDAD-RESERVADA    PIC S9(09)V9(03).
000260         04  DETR-UNIDAD-MEDIDA         PIC X(03).
000270*--------------------------------------------------------------*
000280*    BANDERA DE VIGENCIA  Y=VIGENTE  N=REVERSADA/ANULADA         *
000290*--------------------------------------------------------------*
000300     02  DETR-BANDERA-VIGENTE           PIC X(01).
000310         88  DETR-VIGENTE                VALUE "Y".
000320         88  DETR-NO-VIGENTE             VALUE "N".
000330     02  FILLER                         PIC X(03).
