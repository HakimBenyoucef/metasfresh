000100******************************************************************
000200* FECHA       : 03/02/1987                                       *
000300* PROGRAMADOR : M. LUNA (MLG)                                     *
000400* APLICACION  : ALMACEN - RESERVA DE EXISTENCIAS                  *
000500* PROGRAMA    : ALMINF1                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : EXPORTADOR GENERICO DE REPORTES TABULARES. LEE   *
000800*             : RENGLONES TIPADOS POR COLUMNA Y LOS IMPRIME CON  *
000900*             : ENCABEZADO, SUBRAYADO, RENGLONES DE FUNCION      *
001000*             : MARCADOS Y RUPTURAS DE SECCION POR PAGINA.       *
001100* ARCHIVOS    : DATREP=C, REPSAL=A                               *
001200* ACCION (ES) : R=REPORTE, C=CONSULTAR                           *
001300* INSTALADO   : DD/MM/AAAA                                       *
001400* BPM/RATIONAL: 103445                                           *
001500* NOMBRE      : EXPORTADOR GENERICO DE REPORTES                   *
001600* DESCRIPCION : MANTENIMIENTO                                    *
001700******************************************************************
001800*               B I T A C O R A   D E   C A M B I O S            *
001900******************************************************************
002000* 870203 MLG - ALTA DEL PROGRAMA, TRES TIPOS DE COLUMNA (T/N/D)  * ALMI0010
002100* 891115 MLG - AGREGA TIPO DE COLUMNA BOOLEANO (B)               * ALMI0020
002200* 941130 CAP - AGREGA RENGLONES DE RUPTURA DE SECCION (B)        * ALMI0030
002300* 970822 CAP - CAMBIA SIGNO DE NUMEROS NEGATIVOS A FINAL DE CELDA* ALMI0040
002400* 990118 JCH - REVISION Y2K, FECHA EN FORMATO AAAAMMDD           * ALMI0050
002500* 030716 ERD - ESTANDARIZA LLAMADA A RUTINA DE FILE STATUS       * ALMI0060
002600*             (ANTES DEBD1R00, AHORA ALMERR1 PROPIO DEL MODULO)  * ALMI0070
002700* 090504 ERD - REQ BPM 103445: TRAILER DE SECCIONES IMPRESAS      * ALMI0080
002800*             TAMBIEN SE ESCRIBE EN EL ARCHIVO DE SALIDA         * ALMI0090
002900******************************************************************
002910*  ESTE PROGRAMA ES UN EXPORTADOR GENERICO DE REPORTES TABULARES *
002920*  PARA EL MODULO DE RESERVA: NO SABE NADA DE SOLICITUDES NI DE  *
002930*  UNIDADES DE MANEJO, SOLO SABE LEER RENGLONES TIPADOS POR      *
002940*  COLUMNA (TEXTO, NUMERICO, FECHA O LOGICO) E IMPRIMIRLOS EN    *
002950*  UNA IMAGEN DE 132 COLUMNAS CON ENCABEZADO, SUBRAYADO Y        *
002960*  RUPTURAS DE SECCION. EL REPORTE DE EXCEPCIONES DE RESERVA SE  *
002970*  ARMA ALIMENTANDO A DATREP CON LAS SOLICITUDES SIN RESERVA     *
002980*  COMPLETA TOMADAS DE RESRES, UNA SECCION POR ESTADO (P Y E).   *
002990******************************************************************
002991*  TIPOS DE COLUMNA SOPORTADOS (DREP-TIPO-COLUMNA):               *
002992*     T = TEXTO    -- SE IMPRIME TAL CUAL, SIN FORMATO            *
002993*     N = NUMERICO -- SE EDITA CON WKS-CELDA-NUMERICA (COMA Y     *
002994*                     SIGNO AL FINAL, REQ BPM 970822)             *
002995*     D = FECHA    -- SE EDITA COMO DD.MM.AAAA                    *
002996*     B = LOGICO   -- SE IMPRIME COMO Yes/No (REQ 891115)         *
002997******************************************************************
002998*  DREP-TIPO-RENGLON DISTINGUE RENGLON DE DATO (DETALLE), RENGLON *
002999*  DE FUNCION (SUBTOTAL, MARCADO CON '*') Y RENGLON DE RUPTURA.   *
003000 ID DIVISION.
003100 PROGRAM-ID.     ALMINF1.
003200 AUTHOR.         M. LUNA.
003300 INSTALLATION.   DEPARTAMENTO DE SISTEMAS - ALMACENES.
003400 DATE-WRITTEN.   03/02/1987.
003500 DATE-COMPILED.
003600 SECURITY.       CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO.
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM.
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300******************************************************************
004400*              A R C H I V O S   D E L   R E P O R T E          *
004500******************************************************************
004600     SELECT DATREP ASSIGN TO DATREP
004700            ORGANIZATION  IS SEQUENTIAL
004800            ACCESS        IS SEQUENTIAL
004900            FILE STATUS   IS FS-DATREP
005000                             FSE-DATREP.
005100
005200     SELECT REPSAL ASSIGN TO REPSAL
005300            ORGANIZATION  IS SEQUENTIAL
005400            ACCESS        IS SEQUENTIAL
005500            FILE STATUS   IS FS-REPSAL
005600                             FSE-REPSAL.
005700
005710******************************************************************
005720*   DATREP (ENTRADA) -- UN REGISTRO POR CELDA LOGICA DE REPORTE,  *
005730*   CON HASTA DREP-MAX-COLUMNAS VALORES TIPADOS POR RENGLON.      *
005740*   LA CARGA DE DATREP ES RESPONSABILIDAD DEL PROGRAMA QUE PIDE   *
005750*   EL REPORTE (POR EJEMPLO, EL QUE ARMA EL REPORTE DE EXCEPCIONES*
005760*   DE RESERVA A PARTIR DE RESRES); ALMINF1 SOLO LO CONSUME.      *
005770******************************************************************
005780*   REPSAL (SALIDA) -- IMAGEN DE IMPRESION DE 132 COLUMNAS, OCHO  *
005790*   CELDAS DE 15 POSICIONES MAS EL BYTE DE MARCA DE FUNCION Y UN  *
005791*   FILLER DE RELLENO; ES EL REPORTE FINAL QUE VE EL USUARIO.     *
005792******************************************************************
005800 DATA DIVISION.
005900 FILE SECTION.
005930******************************************************************
005940*   RENGLONES DE DATOS A EXPORTAR (ENTRADA)                      *
005950******************************************************************
005960*   DREP-TIPO-RENGLON   -- D=DETALLE, F=FUNCION, B=RUPTURA
005970*   DREP-TOTAL-COLUMNAS -- CUANTAS DE LAS OCHO COLUMNAS TRAE ESTE
005980*                          RENGLON EN PARTICULAR
005990*   DREP-COLUMNA (OCCURS 8) -- UNA POR COLUMNA, CON SU PROPIO
006000*                          TIPO (T/N/D/B) Y SU VALOR EN EL
006010*                          CAMPO QUE CORRESPONDA AL TIPO
006020******************************************************************
006100 FD  DATREP.
006200     COPY DATREP2.
006300*   REPORTE IMPRESO DE SALIDA, IMAGEN DE 132 COLUMNAS
006400 FD  REPSAL.
006410*   VISTA PLANA DE LA LINEA, USADA PARA ESCRIBIR TITULOS Y
006420*   GUIONES QUE NO SIGUEN EL ARREGLO DE CELDAS
006500 01  LINEA-SALIDA                   PIC X(132).
006510*   VISTA POR CELDAS DE LA MISMA LINEA, USADA AL IMPRIMIR
006520*   ENCABEZADOS Y RENGLONES DE DETALLE/FUNCION
006600 01  LINEA-SALIDA-DET REDEFINES LINEA-SALIDA.
006610*       HASTA OCHO CELDAS DE 15 POSICIONES, UNA POR COLUMNA
006700     02  LSD-CELDA OCCURS 8 TIMES    PIC X(15).
006710*       ASTERISCO SI EL RENGLON ES DE FUNCION (SUBTOTAL)
006800     02  LSD-MARCA                  PIC X(01).
006900     02  FILLER                     PIC X(11).
007000 WORKING-STORAGE SECTION.
007100******************************************************************
007200*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
007300******************************************************************
007400 01  WKS-FS-STATUS.
007500     02  WKS-STATUS.
007510*          DATOS A EXPORTAR (ENTRADA)
007600         04  FS-DATREP              PIC 9(02) VALUE ZEROES.
007700         04  FSE-DATREP.
007800             08  FSE-RETURN         PIC S9(4) COMP-5 VALUE 0.
007900             08  FSE-FUNCTION       PIC S9(4) COMP-5 VALUE 0.
008000             08  FSE-FEEDBACK       PIC S9(4) COMP-5 VALUE 0.
008010*          REPORTE IMPRESO DE SALIDA
008100         04  FS-REPSAL              PIC 9(02) VALUE ZEROES.
008200         04  FSE-REPSAL.
008300             08  FSE-RETURN         PIC S9(4) COMP-5 VALUE 0.
008400             08  FSE-FUNCTION       PIC S9(4) COMP-5 VALUE 0.
008500             08  FSE-FEEDBACK       PIC S9(4) COMP-5 VALUE 0.
008510*          VARIABLES DE LA RUTINA DE FSE (CALL 'ALMERR1')
008600         04  PROGRAMA               PIC X(08) VALUE SPACES.
008700         04  ARCHIVO                PIC X(08) VALUE SPACES.
008800         04  ACCION                 PIC X(10) VALUE SPACES.
008900         04  LLAVE                  PIC X(32) VALUE SPACES.
009000         04  FILLER                 PIC X(04) VALUE SPACES.
009100******************************************************************
009200*              PARAMETROS DE CORRIDA (TARJETA SYSIN)             *
009300******************************************************************
009400 01  WKS-PARAMETROS.
009500     02  WKS-FECHA-PROCESO          PIC 9(08) VALUE ZEROES.
009600     02  FILLER                     PIC X(01) VALUE SPACES.
009700 01  WKS-FECHA-PROCESO-R REDEFINES WKS-FECHA-PROCESO.
009800     02  WKS-ANIO-PROCESO           PIC 9(04).
009900     02  WKS-MES-PROCESO            PIC 9(02).
010000     02  WKS-DIA-PROCESO            PIC 9(02).
010010******************************************************************
010015*   LA FECHA DE PROCESO SOLO SE USA PARA SELLAR EL ENCABEZADO
010020*   DEL REPORTE SI ALGUN DIA SE AGREGA ESA LINEA; POR AHORA
010025*   SE RECIBE POR SYSIN Y NO SE IMPRIME EN NINGUN LADO, IGUAL
010030*   QUE EN LOS DEMAS PROGRAMAS DEL MODULO (990118 JCH).
010050******************************************************************
010060*      INDICES DE RECORRIDO DE COLUMNAS, A NIVEL 77 (UNO PARA   *
010070*      ENCABEZADOS, OTRO PARA CELDAS DE DETALLE/FUNCION)        *
010080******************************************************************
010090 77  WKS-I                          PIC 9(02) COMP VALUE ZERO.
010095 77  WKS-J                          PIC 9(02) COMP VALUE ZERO.
010100******************************************************************
010200*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES        *
010300******************************************************************
010400 01  WKS-VARIABLES-TRABAJO.
010410*       BANDERA DE FIN DE ARCHIVO DATREP
010500     02  WKS-FIN-DATREP             PIC 9(01) COMP VALUE ZERO.
010600         88  FIN-DATREP                        VALUE 1.
010610*       BANDERA: HAY UNA SECCION CON ENCABEZADO YA IMPRESO
010700     02  WKS-SW-SECCION-ABIERTA     PIC 9(01) COMP VALUE ZERO.
010800         88  SECCION-ABIERTA                   VALUE 1.
010810*       CONTADOR DE SECCIONES IMPRESAS EN LA CORRIDA
010900     02  WKS-TOTAL-SECCIONES        PIC 9(04) COMP VALUE ZERO.
011110*       ANCHO EN POSICIONES DE LA LINEA DE GUIONES A IMPRIMIR
011200     02  WKS-LONGITUD-GUION         PIC 9(03) COMP VALUE ZERO.
011210*       TITULO DE LA SECCION, TOMADO DEL RENGLON DE RUPTURA
011300     02  WKS-NOMBRE-SECCION         PIC X(30) VALUE SPACES.
011400     02  FILLER                     PIC X(04) VALUE SPACES.
011410*   MASCARA EDITADA PARA EL CONTADOR DE SECCIONES EN CONSOLA
011500 01  WKS-MASCARA-SECCIONES          PIC ZZZ9 VALUE ZEROES.
011510*   FECHA DE UNA CELDA TIPO D, EN FORMATO AAAAMMDD SIN EDITAR
011600 01  WKS-FECHA-CELDA                PIC 9(08) VALUE ZEROES.
011610*   VISTA POR COMPONENTES DE LA MISMA FECHA, PARA ARMAR EL
011620*   TEXTO DD.MM.AAAA QUE SE IMPRIME EN LA CELDA
011700 01  WKS-FECHA-CELDA-R REDEFINES WKS-FECHA-CELDA.
011800     02  WKS-ANIO-CELDA             PIC 9(04).
011900     02  WKS-MES-CELDA              PIC 9(02).
012000     02  WKS-DIA-CELDA              PIC 9(02).
012010*   TEXTO DD.MM.AAAA YA ARMADO, LISTO PARA MOVER A LA CELDA
012100 01  WKS-CELDA-FORMATEADA           PIC X(15) VALUE SPACES.
012110*   MASCARA EDITADA PARA CELDAS NUMERICAS (SIGNO AL FINAL)
012200 01  WKS-CELDA-NUMERICA             PIC ZZZ,ZZZ,ZZ9.99- VALUE ZEROES.
012210*   LINEA DE GUIONES DE ANCHO MAXIMO, SE TRUNCA SEGUN EL NUMERO
012220*   DE COLUMNAS DEL RENGLON AL IMPRIMIR EL SUBRAYADO
012300 01  WKS-LINEA-GUION                PIC X(120) VALUE ALL '-'.
012310*   TEXTO "COLUMNA-NN" YA ARMADO PARA UNA CELDA DE ENCABEZADO
012400 01  WKS-ENCABEZADO-COL             PIC X(15) VALUE SPACES.
012410*   NUMERO DE COLUMNA EDITADO A DOS DIGITOS PARA EL ENCABEZADO
012500 01  WKS-ENCABEZADO-NUM             PIC 99.
012510******************************************************************
012520*            I N D I C E   D E   P A R R A F O S                 *
012530******************************************************************
012540*   000-MAIN              CONTROLA EL ORDEN GENERAL DE LA CORRIDA
012550*   100-APERTURA-ARCHIVOS ABRE DATREP Y REPSAL Y EL SYSIN
012560*   200-LEE-FILA          LECTURA SECUENCIAL DE LA SIGUIENTE FILA
012570*   200-PROCESA-FILA      DESPACHA SEGUN DREP-TIPO-RENGLON
012580*   210-ABRE-SECCION      IMPRIME ENCABEZADO Y SUBRAYADO NUEVOS
012590*   211-CONSTRUYE-ENCABEZADO  ARMA "COLUMNA-NN" POR CADA COLUMNA
012600 PROCEDURE DIVISION.
012700******************************************************************
012800*               S E C C I O N   P R I N C I P A L               *
012900******************************************************************
013000 000-MAIN SECTION.
013010*    SECUENCIA GENERAL: ABRE, PROCESA TODAS LAS FILAS DE DATREP,
013020*    IMPRIME LA CIFRA DE CONTROL DE SECCIONES Y CIERRA. IGUAL
013030*    ESTRUCTURA QUE EL RESTO DE LOS PROGRAMAS DEL MODULO.
013100     PERFORM 100-APERTURA-ARCHIVOS THRU 100-APERTURA-ARCHIVOS-E
013200     PERFORM 200-PROCESA-FILA THRU 200-PROCESA-FILA-E
013300        UNTIL FIN-DATREP
013400     PERFORM 290-ESTADISTICAS THRU 290-ESTADISTICAS-E
013500     PERFORM 900-CIERRA-ARCHIVOS THRU 900-CIERRA-ARCHIVOS-E
013600     STOP RUN.
013700 000-MAIN-E. EXIT.
013800
013900 100-APERTURA-ARCHIVOS SECTION.
013910*    DATREP YA DEBE EXISTIR, CARGADO POR EL PROGRAMA QUE PIDIO
013920*    EL REPORTE; REPSAL SE CREA DE NUEVO EN CADA CORRIDA.
014000     ACCEPT WKS-PARAMETROS FROM SYSIN
014100     MOVE   'ALMINF1' TO PROGRAMA
014200     OPEN INPUT  DATREP
014300          OUTPUT REPSAL
014400     IF FS-DATREP NOT EQUAL 0 AND 97
014500        MOVE 'OPEN'      TO    ACCION
014600        MOVE SPACES      TO    LLAVE
014700        MOVE 'DATREP'    TO    ARCHIVO
014800        CALL 'ALMERR1' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
014900                             FS-DATREP, FSE-DATREP
015000        DISPLAY '>>> ALGO SALIO MAL AL ABRIR ARCHIVO DATREP <<<'
015100                UPON CONSOLE
015200        STOP RUN
015300     END-IF
015400     IF FS-REPSAL NOT EQUAL 0
015500        MOVE 'OPEN'      TO    ACCION
015600        MOVE SPACES      TO    LLAVE
015700        MOVE 'REPSAL'    TO    ARCHIVO
015800        CALL 'ALMERR1' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
015900                             FS-REPSAL, FSE-REPSAL
016000        DISPLAY '>>> ALGO SALIO MAL AL ABRIR ARCHIVO REPSAL <<<'
016100                UPON CONSOLE
016200        STOP RUN
016300     END-IF.
016400 100-APERTURA-ARCHIVOS-E. EXIT.
016500
016600******************************************************************
016700*      L E C T U R A   Y   D E S P A C H O   D E   F I L A S    *
016800******************************************************************
016900 200-LEE-FILA SECTION.
016910*    LECTURA SECUENCIAL SIN FILTRO: TODO RENGLON DE DATREP SE
016920*    ENTREGA A 200-PROCESA-FILA, SEA DETALLE, FUNCION O RUPTURA.
017000     READ DATREP NEXT RECORD
017100       AT END
017200          MOVE 1 TO WKS-FIN-DATREP
017300     END-READ.
017400 200-LEE-FILA-E. EXIT.
017500
017600 200-PROCESA-FILA SECTION.
017610*    DESPACHA CADA FILA LEIDA SEGUN DREP-TIPO-RENGLON: UNA
017620*    RUPTURA CIERRA LA SECCION EN CURSO, UN DETALLE O FUNCION
017630*    ABRE SECCION SI ES NECESARIO Y LUEGO IMPRIME EL RENGLON.
017700     PERFORM 200-LEE-FILA THRU 200-LEE-FILA-E
017800     IF FIN-DATREP
017900        GO TO 200-PROCESA-FILA-E
018000     END-IF
018100     EVALUATE TRUE
018200        WHEN DREP-ES-RUPTURA
018300           PERFORM 235-ROMPE-SECCION THRU 235-ROMPE-SECCION-E
018400        WHEN DREP-ES-DETALLE OR DREP-ES-FUNCION
018500           IF NOT SECCION-ABIERTA
018600              PERFORM 210-ABRE-SECCION THRU 210-ABRE-SECCION-E
018700           END-IF
018800           PERFORM 230-IMPRIME-RENGLON THRU 230-IMPRIME-RENGLON-E
018900     END-EVALUATE.
019000 200-PROCESA-FILA-E. EXIT.
019100
019200******************************************************************
019300*     A P E R T U R A   D E   U N A   S E C C I O N   N U E V A  *
019400******************************************************************
019500 210-ABRE-SECCION SECTION.
019510*    SE LLAMA AL VER EL PRIMER RENGLON DE DETALLE/FUNCION DE UNA
019520*    SECCION, O DESPUES DE UNA RUPTURA: IMPRIME ENCABEZADO CON
019530*    EL NOMBRE GENERICO DE CADA COLUMNA Y UNA LINEA DE GUIONES
019540*    DEL ANCHO EXACTO DE LAS COLUMNAS DEFINIDAS EN EL RENGLON.
019600     ADD 1 TO WKS-TOTAL-SECCIONES
019700     MOVE 1 TO WKS-SW-SECCION-ABIERTA
019800     MOVE SPACES TO LINEA-SALIDA-DET
019900     PERFORM 211-CONSTRUYE-ENCABEZADO THRU 211-CONSTRUYE-ENCABEZADO-E
020000        VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > DREP-TOTAL-COLUMNAS
020100     MOVE SPACE TO LSD-MARCA
020200     WRITE LINEA-SALIDA
020300     IF FS-REPSAL NOT = 0
020400        DISPLAY 'ERROR AL GRABAR REPSAL, STATUS: ' FS-REPSAL
020500                UPON CONSOLE
020600     END-IF
020700     COMPUTE WKS-LONGITUD-GUION = DREP-TOTAL-COLUMNAS * 15
020800     MOVE SPACES TO LINEA-SALIDA
020900     MOVE WKS-LINEA-GUION (1:WKS-LONGITUD-GUION) TO LINEA-SALIDA
021000     WRITE LINEA-SALIDA
021100     IF FS-REPSAL NOT = 0
021200        DISPLAY 'ERROR AL GRABAR REPSAL, STATUS: ' FS-REPSAL
021300                UPON CONSOLE
021400     END-IF.
021500 210-ABRE-SECCION-E. EXIT.
021600
021700 211-CONSTRUYE-ENCABEZADO SECTION.
021710*    CONSTRUYE EL TEXTO "COLUMNA-NN" PARA LA CELDA DE ENCABEZADO
021720*    WKS-I, PORQUE EL REPORTE GENERICO NO CONOCE LOS NOMBRES DE
021730*    NEGOCIO DE CADA COLUMNA, SOLO SU POSICION Y SU TIPO.
021800     MOVE WKS-I TO WKS-ENCABEZADO-NUM
021900     MOVE SPACES TO WKS-ENCABEZADO-COL
022000     STRING 'COLUMNA-' WKS-ENCABEZADO-NUM DELIMITED BY SIZE
022100            INTO WKS-ENCABEZADO-COL
022200     MOVE WKS-ENCABEZADO-COL TO LSD-CELDA (WKS-I).
022300 211-CONSTRUYE-ENCABEZADO-E. EXIT.
022400
022500******************************************************************
022600*          I M P R E S I O N   D E   U N   R E N G L O N        *
022700******************************************************************
022800 230-IMPRIME-RENGLON SECTION.
022810*    970822 CAP - EL RENGLON DE FUNCION (SUBTOTAL) SE MARCA CON
022820*    UN ASTERISCO EN LSD-MARCA PARA QUE SE DISTINGA A SIMPLE
022830*    VISTA DE LOS RENGLONES DE DETALLE ORDINARIOS AL IMPRIMIR.
022900     MOVE SPACES TO LINEA-SALIDA-DET
023000     PERFORM 220-FORMATEA-CELDA THRU 220-FORMATEA-CELDA-E
023100        VARYING WKS-J FROM 1 BY 1 UNTIL WKS-J > DREP-TOTAL-COLUMNAS
023200     IF DREP-ES-FUNCION
023300        MOVE '*' TO LSD-MARCA
023400     ELSE
023500        MOVE SPACE TO LSD-MARCA
023600     END-IF
023700     WRITE LINEA-SALIDA
023800     IF FS-REPSAL NOT = 0
023900        DISPLAY 'ERROR AL GRABAR REPSAL, STATUS: ' FS-REPSAL
024000                UPON CONSOLE
024100     END-IF.
024200 230-IMPRIME-RENGLON-E. EXIT.
024300
024400******************************************************************
024500*     F O R M A T O   D E   C E L D A   P O R   T I P O         *
024600******************************************************************
024700 220-FORMATEA-CELDA SECTION.
024710*    DA FORMATO A LA CELDA WKS-J DEL RENGLON ACTUAL SEGUN SU
024720*    TIPO DE COLUMNA, SIN SABER NADA DEL SIGNIFICADO DE NEGOCIO
024730*    DEL VALOR; LOS CUATRO TIPOS SOPORTADOS SON T/N/D/B.
024800     EVALUATE TRUE
024900        WHEN DREP-COL-TEXTO (WKS-J)
025000           MOVE DREP-VALOR-TEXTO (WKS-J) TO LSD-CELDA (WKS-J)
025100        WHEN DREP-COL-NUMERICO (WKS-J)
025110*          970822 CAP - EL SIGNO NEGATIVO QUEDA AL FINAL DE LA
025120*          CELDA (MASCARA ...99-) EN LUGAR DE AL INICIO, A
025130*          PEDIDO DE CONTABILIDAD PARA QUE COINCIDA CON SUS
025140*          PROPIOS REPORTES DE EXCEPCIONES DE RESERVA.
025200           MOVE DREP-VALOR-NUMERICO (WKS-J) TO WKS-CELDA-NUMERICA
025300           MOVE WKS-CELDA-NUMERICA TO LSD-CELDA (WKS-J)
025400        WHEN DREP-COL-FECHA (WKS-J)
025500           MOVE DREP-VALOR-FECHA (WKS-J) TO WKS-FECHA-CELDA
025600           MOVE SPACES TO WKS-CELDA-FORMATEADA
025700           STRING WKS-DIA-CELDA '.' WKS-MES-CELDA '.'
025800                  WKS-ANIO-CELDA DELIMITED BY SIZE
025900                  INTO WKS-CELDA-FORMATEADA
026000           MOVE WKS-CELDA-FORMATEADA TO LSD-CELDA (WKS-J)
026100        WHEN DREP-COL-LOGICO (WKS-J)
026200           IF DREP-VALOR-LOGICO (WKS-J) = 'Y'
026300              MOVE 'Yes' TO LSD-CELDA (WKS-J)
026400           ELSE
026500              MOVE 'No' TO LSD-CELDA (WKS-J)
026600           END-IF
026700     END-EVALUATE.
026800 220-FORMATEA-CELDA-E. EXIT.
026900
027000******************************************************************
027100*          R U P T U R A   D E   P A G I N A / S E C C I O N     *
027200******************************************************************
027300 235-ROMPE-SECCION SECTION.
027310*    941130 CAP - UN RENGLON DE RUPTURA CIERRA LA SECCION
027320*    ACTUAL (SI HABIA UNA ABIERTA) CON UN TITULO Y OBLIGA A
027330*    210-ABRE-SECCION A EMPEZAR UNA SECCION NUEVA CON SU
027340*    PROPIO ENCABEZADO, AUNQUE LAS COLUMNAS SEAN LAS MISMAS.
027400     IF SECCION-ABIERTA
027500        MOVE DREP-VALOR-TEXTO (1) TO WKS-NOMBRE-SECCION
027600        MOVE SPACES TO LINEA-SALIDA
027700        STRING 'SECTION: ' WKS-NOMBRE-SECCION DELIMITED BY SIZE
027800               INTO LINEA-SALIDA
027900        WRITE LINEA-SALIDA
028000        IF FS-REPSAL NOT = 0
028100           DISPLAY 'ERROR AL GRABAR REPSAL, STATUS: ' FS-REPSAL
028200                   UPON CONSOLE
028300        END-IF
028400        MOVE 0 TO WKS-SW-SECCION-ABIERTA
028500     END-IF
028600     PERFORM 210-ABRE-SECCION THRU 210-ABRE-SECCION-E.
028700 235-ROMPE-SECCION-E. EXIT.
028800
028900******************************************************************
029000*                    E S T A D I S T I C A S                     *
029100******************************************************************
029200 290-ESTADISTICAS SECTION.
029210*    090504 ERD - REQ BPM 103445: EL TOTAL DE SECCIONES
029220*    IMPRESAS SE ESCRIBE TAMBIEN EN EL PROPIO ARCHIVO REPSAL,
029230*    ADEMAS DE EN CONSOLA, PARA QUE QUEDE EN EL REPORTE.
029300     MOVE WKS-TOTAL-SECCIONES TO WKS-MASCARA-SECCIONES
029400     MOVE SPACES TO LINEA-SALIDA
029500     STRING 'SECTIONS PRINTED: ' WKS-MASCARA-SECCIONES
029600            DELIMITED BY SIZE INTO LINEA-SALIDA
029700     WRITE LINEA-SALIDA
029800     DISPLAY '******************************************'
029900             UPON CONSOLE
030000     DISPLAY 'SECTIONS PRINTED: ' WKS-MASCARA-SECCIONES
030100             UPON CONSOLE
030200     DISPLAY '******************************************'
030300             UPON CONSOLE.
030400 290-ESTADISTICAS-E. EXIT.
030500
030600 900-CIERRA-ARCHIVOS SECTION.
030610*    CIERRA LOS DOS ARCHIVOS DEL PROGRAMA; TAMBIEN SE INVOCA
030620*    DESDE LOS MANEJADORES DE ERROR DE APERTURA EN 100-APERTURA.
030700     CLOSE DATREP REPSAL.
030800 900-CIERRA-ARCHIVOS-E. EXIT.
